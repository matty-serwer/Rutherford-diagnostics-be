000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300      *  TRNDCALC -- CALCULATES HOW FAR A SINGLE PARAMETER READING
000400      *              SITS FROM THE NORMAL RANGE, EXPRESSED AS A
000500      *              FRACTION OF THE NEAR EDGE OF THE RANGE (REF-MIN
000600      *              WHEN BELOW, REF-MAX WHEN ABOVE).  ZERO MEANS THE
000700      *              READING IS INSIDE THE RANGE.  A READING OR RANGE
000800      *              MISSING ON FILE RETURNS THE SENTINEL -1.
000900      *
001000      *              CALLED ONCE PER PARAMETER BY TRNDANLZ WHEN IT
001100      *              BUILDS THE AVERAGE-DISTANCE FIGURES USED FOR THE
001200      *              TREND CLASSIFICATION.
001300      ******************************************************************
001400       PROGRAM-ID.  TRNDCALC.
001500       AUTHOR. R S KOWALSKI.
001600       INSTALLATION. COBOL DEVELOPMENT CENTER.
001700       DATE-WRITTEN. 06/12/94.
001800       DATE-COMPILED. 06/12/94.
001900       SECURITY. NON-CONFIDENTIAL.
002000      ******************************************************************
002100      *  CHANGE LOG
002200      *   06/12/94  RSK  ORIGINAL -- REPLACES THE OLD STRING-LENGTH
002300      *                  UTILITY, SAME LINKAGE SHAPE, NEW PURPOSE
002400      *   03/04/97  RSK  DISTANCE EXPRESSED AS A FRACTION OF REF-MIN
002500      *                  OR REF-MAX, PER LAB DIR MEMO 97-114 -- NOT
002600      *                  RANGE WIDTH, THE 97-114 REWRITE WAS EXPLICIT
002700      *                  ABOUT THAT
002800      *   11/19/98  TLW  Y2K -- NO DATE FIELDS IN THIS MODULE, REVIEWED
002900      *                  AND SIGNED OFF, NO CHANGE REQUIRED
003000      *   05/14/99  TLW  ADDED TC-REF-MIN/MAX-PRESENT SO A TEST WITH NO
003100      *                  RANGE ON FILE RETURNS THE SENTINEL INSTEAD OF
003200      *                  A BOGUS ZERO/ZERO DIVIDE-BY-ZERO GUARD
003300      *   02/06/02  RSK  AUDIT FINDING 02-004 -- TC-REF-RANGE-X AND
003400      *                  TC-REF-PRESENT-FLAGS-X WERE DECLARED BUT NEVER
003500      *                  TESTED.  000-DISTANCE-CONTROL NOW CHECKS
003600      *                  TC-REF-RANGE-X FOR SPACES (UNLOADED LINKAGE
003700      *                  AREA) BEFORE THE PRESENT-FLAG TEST, AND TESTS
003800      *                  BOTH REF-PRESENT FLAGS IN ONE COMPARE AGAINST
003900      *                  TC-REF-PRESENT-FLAGS-X = 'YY' INSTEAD OF TWO
004000      *                  SEPARATE 88-LEVEL ANDS
004100      *   03/14/02  RSK  AUDIT FINDING 02-011 -- WS-RANGE-IS-BAD WAS SET
004200      *                  IN 100-CALC-DISTANCE BUT NEVER TESTED, THE 0002
004300      *                  RETURN-CD WAS BEING SET DIRECTLY IN THE SAME
004400      *                  BRANCHES INSTEAD.  100-CALC-DISTANCE NOW ONLY
004500      *                  SETS THE SWITCH; 000-DISTANCE-CONTROL SETS
004600      *                  TC-RETURN-CD FROM IT AFTER THE PERFORM RETURNS
004700      ******************************************************************
004800
004900       ENVIRONMENT DIVISION.
005000       CONFIGURATION SECTION.
005100       SOURCE-COMPUTER. IBM-390.
005200       OBJECT-COMPUTER. IBM-390.
005300       INPUT-OUTPUT SECTION.
005400
005500       DATA DIVISION.
005600       FILE SECTION.
005700
005800       WORKING-STORAGE SECTION.
005900       01  WS-CALC-FIELDS.
006000           05  WS-RAW-DIFF             PIC S9(5)V9(4) COMP-3.
006100           05  FILLER                  PIC X(4).
006200
006300       01  WS-SWITCHES.
006400           05  WS-RANGE-BAD-SW         PIC X(1) VALUE 'N'.
006500               88  WS-RANGE-IS-BAD            VALUE 'Y'.
006600           05  FILLER                  PIC X(3).
006700       01  WS-SWITCHES-X REDEFINES WS-SWITCHES
006800                                       PIC X(4).
006900
007000       LINKAGE SECTION.
007100       01  TC-DISTANCE-REC.
007200           05  TC-PARAM-VALUE          PIC S9(5)V9(2).
007300           05  TC-PARAM-VALUE-PRESENT  PIC X(1).
007400               88  TC-VALUE-IS-KNOWN          VALUE 'Y'.
007500           05  TC-REF-RANGE.
007600               10  TC-REF-MIN          PIC S9(5)V9(2).
007700               10  TC-REF-MAX          PIC S9(5)V9(2).
007800           05  TC-REF-RANGE-X REDEFINES TC-REF-RANGE
007900                                       PIC X(14).
008000           05  TC-REF-PRESENT-FLAGS.
008100               10  TC-REF-MIN-PRESENT  PIC X(1).
008200                   88  TC-REF-MIN-IS-KNOWN        VALUE 'Y'.
008300               10  TC-REF-MAX-PRESENT  PIC X(1).
008400                   88  TC-REF-MAX-IS-KNOWN        VALUE 'Y'.
008500           05  TC-REF-PRESENT-FLAGS-X REDEFINES TC-REF-PRESENT-FLAGS
008600                                       PIC X(2).
008700           05  TC-DISTANCE             PIC S9(3)V9(4) COMP-3.
008800           05  FILLER                  PIC X(3).
008900
009000       01  TC-RETURN-CD                PIC 9(4) COMP.
009100      *    TC-RETURN-CD VALUES --
009200      *      0000  DISTANCE CALCULATED NORMALLY
009300      *      0001  VALUE OR RANGE MISSING, TC-DISTANCE SET TO SENTINEL
009400      *            -1
009500      *      0002  REF-MIN OR REF-MAX ON THE NEAR SIDE IS ZERO, DISTANCE
009600      *            CANNOT BE EXPRESSED AS A FRACTION, TC-DISTANCE SET 0
009700
009800       PROCEDURE DIVISION USING TC-DISTANCE-REC, TC-RETURN-CD.
009900
010000       000-DISTANCE-CONTROL.
010100           MOVE SPACES TO WS-SWITCHES-X.
010200           MOVE ZERO TO TC-RETURN-CD.
010300
010400           IF TC-REF-RANGE-X = SPACES
010500      *        LINKAGE AREA NEVER GOT LOADED -- SAME AS A MISSING RANGE
010600               COMPUTE TC-DISTANCE = ZERO - 1
010700               MOVE 1 TO TC-RETURN-CD
010800           ELSE
010900               IF TC-VALUE-IS-KNOWN AND TC-REF-PRESENT-FLAGS-X = 'YY'
011000                   PERFORM 100-CALC-DISTANCE
011100                   IF WS-RANGE-IS-BAD
011200                       MOVE 2 TO TC-RETURN-CD
011300                   END-IF
011400               ELSE
011500                   COMPUTE TC-DISTANCE = ZERO - 1
011600                   MOVE 1 TO TC-RETURN-CD
011700               END-IF
011800           END-IF.
011900
012000           GOBACK.
012100
012200       100-CALC-DISTANCE.
012300      *****************************************************************
012400      *    A READING INSIDE THE RANGE IS EXACTLY ON NORMAL, DISTANCE
012500      *    ZERO.  A READING BELOW REF-MIN IS EXPRESSED AS A FRACTION
012600      *    OF REF-MIN ITSELF; A READING ABOVE REF-MAX IS EXPRESSED AS
012700      *    A FRACTION OF REF-MAX ITSELF -- NOT THE RANGE WIDTH.
012800      *****************************************************************
012900           IF TC-PARAM-VALUE NOT < TC-REF-MIN
013000                          AND TC-PARAM-VALUE NOT > TC-REF-MAX
013100               MOVE ZERO TO TC-DISTANCE
013200           ELSE
013300               IF TC-PARAM-VALUE < TC-REF-MIN
013400                   IF TC-REF-MIN = ZERO
013500                       SET WS-RANGE-IS-BAD TO TRUE
013600                       MOVE ZERO TO TC-DISTANCE
013700                   ELSE
013800                       COMPUTE WS-RAW-DIFF =
013900                           TC-REF-MIN - TC-PARAM-VALUE
014000                       COMPUTE TC-DISTANCE = WS-RAW-DIFF / TC-REF-MIN
014100                   END-IF
014200               ELSE
014300                   IF TC-REF-MAX = ZERO
014400                       SET WS-RANGE-IS-BAD TO TRUE
014500                       MOVE ZERO TO TC-DISTANCE
014600                   ELSE
014700                       COMPUTE WS-RAW-DIFF =
014800                           TC-PARAM-VALUE - TC-REF-MAX
014900                       COMPUTE TC-DISTANCE = WS-RAW-DIFF / TC-REF-MAX
015000                   END-IF
015100               END-IF
015200           END-IF.
015300
015400       100-CALC-DISTANCE-EXIT.
015500           EXIT.
