000100      ******************************************************************
000200      * STATRSLT.CPY  --  STATUS-REPORT-FILE OUTPUT LAYOUT
000300      *                    ONE PARAM-STATUS-RESULT DETAIL RECORD PER
000400      *                    PARAMETER, PLUS ONE HEALTH-SUMMARY RECORD
000500      *                    PER PATIENT CONTROL BREAK -- SAME CONVENTION
000600      *                    AS THE OLD PATSRCH/TRMTSRCH "T" TRAILER
000700      *                    RECORD, JUST WITH ITS OWN TYPE BYTE SINCE
000800      *                    THE SUMMARY IS NOT A FILE TRAILER, IT
000900      *                    REPEATS ONCE PER PATIENT
001000      ******************************************************************
001100      * MAINTENANCE LOG
001200      *   04/02/98  RSK  ORIGINAL LAYOUT
001300      *   04/11/01  RSK  HS-ABNORMAL-COUNT WAS PIC 9(4) -- A CLINIC
001400      *                  WITH A FULL PANEL OF ABNORMALS ON A LARGE
001500      *                  TEST COULD OVERFLOW IT.  WIDENED TO PIC 9(5)
001600      *                  TO MATCH THE OTHER TALLIES, PER AUDIT FINDING
001700      *                  01-017.  SR-PARAM-STATUS-DATA FILLER TRIMMED
001800      *                  A BYTE SO BOTH SIDES OF THE REDEFINES STILL
001900      *                  LINE UP
002000      *   03/14/02  RSK  AUDIT FINDING 02-011 -- COPYBOOK HAD NO SEQUENCE
002100      *                  NUMBERS IN COLS 1-6, EVERY OTHER MEMBER IN THE
002200      *                  LIBRARY IS NUMBERED.  RENUMBERED TO MATCH
002300      ******************************************************************
002400       01  STATUS-REPORT-REC.
002500           05  SR-RECORD-TYPE          PIC X(1).
002600               88  SR-DETAIL-REC              VALUE 'P'.
002700               88  SR-SUMMARY-REC             VALUE 'S'.
002800           05  SR-PARAM-STATUS-DATA.
002900               10  PSR-PARAM-ID        PIC 9(9).
003000               10  PSR-STATUS          PIC X(8).
003100               10  FILLER              PIC X(16).
003200           05  SR-HEALTH-SUMMARY-DATA REDEFINES SR-PARAM-STATUS-DATA.
003300               10  HS-HEALTH-SCORE     PIC 9(3).
003400               10  HS-TOTAL-PARAMS     PIC 9(5).
003500               10  HS-NORMAL-COUNT     PIC 9(5).
003600               10  HS-LOW-COUNT        PIC 9(5).
003700               10  HS-HIGH-COUNT       PIC 9(5).
003800               10  HS-CRITICAL-COUNT   PIC 9(5).
003900               10  HS-ABNORMAL-COUNT   PIC 9(5).
