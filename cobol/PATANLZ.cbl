000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300      *  PATANLZ -- ANALYZE-PATIENT REPORT STEP OF THE NIGHTLY
000400      *              DIAGNOSTICS RUN.  FOR EACH PATIENT, PULLS THE
000500      *              HEALTH-SUMMARY RECORD PARMCLSS WROTE AND THE
000600      *              TREND RESULT TRNDANLZ WROTE FOR EVERY ONE OF THE
000700      *              PATIENT'S TESTS, AND PRINTS A ONE-BLOCK NARRATIVE
000800      *              REPORT -- SCORE, ABNORMAL COUNT, PER-TEST TREND
000900      *              LINES, AND AN OVERALL ASSESSMENT BANDING.
001000      *              REPLACES THE OLD PATIENT DETAIL LISTING -- SAME
001100      *              CONTROL-BREAK-PER-PATIENT SHAPE, DIFFERENT REPORT.
001200      ******************************************************************
001300       PROGRAM-ID.  PATANLZ.
001400       AUTHOR. JON SAYLES.
001500       INSTALLATION. COBOL DEVELOPMENT CENTER.
001600       DATE-WRITTEN. 06/12/94.
001700       DATE-COMPILED. 06/12/94.
001800       SECURITY. NON-CONFIDENTIAL.
001900      ******************************************************************
002000      *  CHANGE LOG
002100      *   06/12/94  JS   ORIGINAL -- REPLACES PATLIST, NARRATIVE REPORT
002200      *                  INSTEAD OF A COLUMN LISTING
002300      *   03/04/97  RSK  ASSESSMENT BANDING TEXT CHANGED TO MATCH THE
002400      *                  VET SOFTWARE PACKAGE UPSTREAM, PER LAB DIR
002500      *                  MEMO 97-114
002600      *   11/19/98  TLW  Y2K -- NO DATE FIELDS PRINTED ON THIS REPORT,
002700      *                  REVIEWED AND SIGNED OFF, NO CHANGE REQUIRED
002800      *   09/30/99  JS   ADDED FILE-STATUS ABEND CHECKS AND THE TEST/
002900      *                  TREND OUT-OF-SYNC CHECK PER AUDIT FINDING
003000      *                  99-041
003100      *   04/11/01  RSK  HS-ABNORMAL-COUNT WAS ONE DIGIT SHORT FOR A
003200      *                  CLINIC WITH A FULL PANEL OF ABNORMALS --
003300      *                  STATUS-REPORT-REC WIDENED A BYTE PER AUDIT
003400      *                  FINDING 01-017, SAME AS PARMCLSS
003500      *   02/06/02  RSK  AUDIT FINDING 02-004 -- THREE OF THE ASSESSMENT
003600      *                  TEXT LITERALS IN 260-CLASSIFY-ASSESSMENT WERE
003700      *                  WRAPPING WITH THE CONTINUATION HYPHEN PUNCHED
003800      *                  SIX COLUMNS TOO FAR RIGHT, LEAVING THE LITERAL
003900      *                  UNTERMINATED.  ALSO DROPPED THE SPECIAL-NAMES
004000      *                  NEXT-PAGE MNEMONIC -- THIS REPORT IS A ONE-
004100      *                  BLOCK NARRATIVE, NOT PAGINATED, SO IT WAS DEAD
004200      ******************************************************************
004300
004400       ENVIRONMENT DIVISION.
004500       CONFIGURATION SECTION.
004600       SOURCE-COMPUTER. IBM-390.
004700       OBJECT-COMPUTER. IBM-390.
004800       INPUT-OUTPUT SECTION.
004900       FILE-CONTROL.
005000           SELECT SYSOUT
005100               ASSIGN TO UT-S-SYSOUT
005200               ORGANIZATION IS SEQUENTIAL.
005300
005400           SELECT PATIENT-FILE
005500               ASSIGN TO UT-S-PATNT
005600               ACCESS MODE IS SEQUENTIAL
005700               FILE STATUS IS PF-STATUS.
005800
005900           SELECT TEST-FILE
006000               ASSIGN TO UT-S-TESTF
006100               ACCESS MODE IS SEQUENTIAL
006200               FILE STATUS IS TF-STATUS.
006300
006400           SELECT STATUS-REPORT-FILE
006500               ASSIGN TO UT-S-STRPT
006600               ACCESS MODE IS SEQUENTIAL
006700               FILE STATUS IS SRF-STATUS.
006800
006900           SELECT TREND-REPORT-FILE
007000               ASSIGN TO UT-S-TRNDPT
007100               ACCESS MODE IS SEQUENTIAL
007200               FILE STATUS IS TRF-STATUS.
007300
007400           SELECT ANALYSIS-REPORT-FILE
007500               ASSIGN TO UT-S-ANLRPT
007600               ACCESS MODE IS SEQUENTIAL
007700               FILE STATUS IS ARF-STATUS.
007800
007900       DATA DIVISION.
008000       FILE SECTION.
008100       FD  SYSOUT
008200           RECORDING MODE IS F
008300           LABEL RECORDS ARE STANDARD
008400           RECORD CONTAINS 120 CHARACTERS
008500           BLOCK CONTAINS 0 RECORDS
008600           DATA RECORD IS SYSOUT-REC.
008700       01  SYSOUT-REC                  PIC X(120).
008800
008900      ****** MASTER FILE OF ANIMALS ON FILE AT THE CLINIC, ONE RECORD
009000      ****** PER PATIENT, SORTED ASCENDING BY PATIENT-ID
009100       FD  PATIENT-FILE
009200           RECORDING MODE IS F
009300           LABEL RECORDS ARE STANDARD
009400           RECORD CONTAINS 178 CHARACTERS
009500           BLOCK CONTAINS 0 RECORDS
009600           DATA RECORD IS PATIENT-REC.
009700       COPY PATIENT.
009800
009900      ****** ONE RECORD PER LAB PANEL, SORTED ASCENDING BY
010000      ****** TEST-PATIENT-ID WITHIN TEST-ID
010100       FD  TEST-FILE
010200           RECORDING MODE IS F
010300           LABEL RECORDS ARE STANDARD
010400           RECORD CONTAINS 129 CHARACTERS
010500           BLOCK CONTAINS 0 RECORDS
010600           DATA RECORD IS TEST-REC.
010700       COPY TESTREC.
010800
010900      ****** PARMCLSS'S OUTPUT -- DETAIL RECS FOLLOWED BY ONE SUMMARY
011000      ****** REC PER PATIENT.  THIS STEP ONLY CARES ABOUT THE SUMMARY.
011100       FD  STATUS-REPORT-FILE
011200           RECORDING MODE IS F
011300           LABEL RECORDS ARE STANDARD
011400           RECORD CONTAINS 34 CHARACTERS
011500           BLOCK CONTAINS 0 RECORDS
011600           DATA RECORD IS STATUS-REPORT-REC.
011700       COPY STATRSLT.
011800
011900      ****** TRNDANLZ'S OUTPUT -- ONE RECORD PER TEST, SAME ORDER AS
012000      ****** TEST-FILE SINCE TRNDANLZ READS TEST-FILE TO DRIVE ITSELF
012100       FD  TREND-REPORT-FILE
012200           RECORDING MODE IS F
012300           LABEL RECORDS ARE STANDARD
012400           RECORD CONTAINS 33 CHARACTERS
012500           BLOCK CONTAINS 0 RECORDS
012600           DATA RECORD IS TEST-TREND-RESULT.
012700       COPY TRNDRSLT.
012800
012900      ****** ONE NARRATIVE BLOCK PER PATIENT, PRINTABLE TEXT
013000       FD  ANALYSIS-REPORT-FILE
013100           RECORDING MODE IS F
013200           LABEL RECORDS ARE STANDARD
013300           RECORD CONTAINS 100 CHARACTERS
013400           BLOCK CONTAINS 0 RECORDS
013500           DATA RECORD IS ANALYSIS-RPT-REC.
013600       01  ANALYSIS-RPT-REC             PIC X(100).
013700
013800       WORKING-STORAGE SECTION.
013900       01  FILE-STATUS-CODES.
014000           05  PF-STATUS               PIC X(2).
014100               88  PF-EOF                      VALUE '10'.
014200           05  TF-STATUS               PIC X(2).
014300               88  TF-EOF                      VALUE '10'.
014400           05  SRF-STATUS              PIC X(2).
014500               88  SRF-EOF                     VALUE '10'.
014600           05  TRF-STATUS              PIC X(2).
014700               88  TRF-EOF                     VALUE '10'.
014800           05  ARF-STATUS              PIC X(2).
014900           05  FILLER                  PIC X(2).
015000
015100       01  WS-SWITCHES.
015200           05  WS-PATIENT-EOF-SW       PIC X(1) VALUE 'N'.
015300               88  WS-NO-MORE-PATIENTS         VALUE 'Y'.
015400           05  WS-TEST-EOF-SW          PIC X(1) VALUE 'N'.
015500               88  WS-NO-MORE-TESTS            VALUE 'Y'.
015600           05  WS-STATUS-EOF-SW        PIC X(1) VALUE 'N'.
015700               88  WS-NO-MORE-STATUS           VALUE 'Y'.
015800           05  WS-TREND-EOF-SW         PIC X(1) VALUE 'N'.
015900               88  WS-NO-MORE-TREND            VALUE 'Y'.
016000           05  FILLER                  PIC X(4).
016100
016200       01  WS-CURRENT-KEYS.
016300           05  WS-CURR-PATIENT-ID      PIC 9(9).
016400           05  FILLER                  PIC X(3).
016500
016600       01  WS-REPORT-FIELDS.
016700           05  WS-HEALTH-SCORE         PIC 9(3).
016800           05  WS-ABNORMAL-COUNT       PIC 9(5).
016900           05  WS-ASSESS-TEXT          PIC X(60).
017000           05  FILLER                  PIC X(1).
017100
017200       01  COUNTERS-AND-ACCUMULATORS.
017300           05  RECORDS-READ            PIC S9(9) COMP.
017400           05  RECORDS-WRITTEN         PIC S9(9) COMP.
017500           05  FILLER                  PIC X(1).
017600
017700       01  WS-HEADER-LINE.
017800           05  FILLER                  PIC X(22)
017900                                       VALUE "=== PATIENT ANALYSIS: ".
018000           05  RH-PATIENT-NAME         PIC X(40).
018100           05  FILLER                  PIC X(4)  VALUE " ===".
018200           05  FILLER                  PIC X(34) VALUE SPACES.
018300
018400       01  WS-SCORE-LINE.
018500           05  FILLER                  PIC X(14) VALUE "Health Score: ".
018600           05  RS-SCORE                PIC ZZ9.
018700           05  FILLER                  PIC X(4)  VALUE "/100".
018800           05  FILLER                  PIC X(79) VALUE SPACES.
018900
019000       01  WS-ABNORMAL-LINE.
019100           05  FILLER                  PIC X(21)
019200                                       VALUE "Abnormal Parameters: ".
019300           05  RA-COUNT                PIC ZZZZ9.
019400           05  FILLER                  PIC X(74) VALUE SPACES.
019500
019600       01  WS-TRENDLBL-LINE.
019700           05  FILLER                  PIC X(18)
019800                                       VALUE "Trending Analysis:".
019900           05  FILLER                  PIC X(82) VALUE SPACES.
020000
020100       01  WS-TREND-LINE.
020200           05  FILLER                  PIC X(4)  VALUE "  - ".
020300           05  RT-TEST-NAME            PIC X(40).
020400           05  FILLER                  PIC X(3)  VALUE " - ".
020500           05  RT-PARAM-NAME           PIC X(30).
020600           05  FILLER                  PIC X(2)  VALUE ": ".
020700           05  RT-TREND                PIC X(9).
020800           05  FILLER                  PIC X(12) VALUE SPACES.
020900
021000       01  WS-ASSESS-LINE.
021100           05  FILLER                  PIC X(12) VALUE "Assessment: ".
021200           05  RA-ASSESS-TEXT          PIC X(60).
021300           05  FILLER                  PIC X(28) VALUE SPACES.
021400
021500       COPY ABENDREC.
021600
021700       PROCEDURE DIVISION.
021800           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021900           PERFORM 100-MAINLINE THRU 100-EXIT
022000               UNTIL WS-NO-MORE-PATIENTS.
022100           PERFORM 900-CLEANUP THRU 900-EXIT.
022200           MOVE ZERO TO RETURN-CODE.
022300           GOBACK.
022400
022500       000-HOUSEKEEPING.
022600           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022700           DISPLAY "******** BEGIN JOB PATANLZ ********".
022800           OPEN INPUT PATIENT-FILE, TEST-FILE, STATUS-REPORT-FILE,
022900                      TREND-REPORT-FILE.
023000           OPEN OUTPUT ANALYSIS-REPORT-FILE, SYSOUT.
023100           INITIALIZE COUNTERS-AND-ACCUMULATORS.
023200           PERFORM 010-READ-PATIENT THRU 010-EXIT.
023300           PERFORM 020-READ-TEST THRU 020-EXIT.
023400           PERFORM 040-READ-TREND THRU 040-EXIT.
023500           PERFORM 050-READ-STATUS THRU 050-EXIT.
023600       000-EXIT.
023700           EXIT.
023800
023900       010-READ-PATIENT.
024000           MOVE "010-READ-PATIENT" TO PARA-NAME.
024100           READ PATIENT-FILE
024200               AT END
024300               SET WS-NO-MORE-PATIENTS TO TRUE
024400               MOVE HIGH-VALUES TO PATIENT-ID
024500           END-READ.
024600           IF PF-STATUS NOT = "00" AND PF-STATUS NOT = "10"
024700               MOVE "** BAD FILE STATUS ON PATIENT-FILE" TO
024800                   ABEND-REASON
024900               GO TO 1000-ABEND-RTN
025000           END-IF.
025100       010-EXIT.
025200           EXIT.
025300
025400       020-READ-TEST.
025500           MOVE "020-READ-TEST" TO PARA-NAME.
025600           READ TEST-FILE
025700               AT END
025800               SET WS-NO-MORE-TESTS TO TRUE
025900               MOVE HIGH-VALUES TO TEST-PATIENT-ID, TEST-ID
026000           END-READ.
026100           IF TF-STATUS NOT = "00" AND TF-STATUS NOT = "10"
026200               MOVE "** BAD FILE STATUS ON TEST-FILE" TO ABEND-REASON
026300               GO TO 1000-ABEND-RTN
026400           END-IF.
026500       020-EXIT.
026600           EXIT.
026700
026800       040-READ-TREND.
026900           MOVE "040-READ-TREND" TO PARA-NAME.
027000           READ TREND-REPORT-FILE
027100               AT END
027200               SET WS-NO-MORE-TREND TO TRUE
027300               MOVE HIGH-VALUES TO TTR-TEST-ID
027400           END-READ.
027500           IF TRF-STATUS NOT = "00" AND TRF-STATUS NOT = "10"
027600               MOVE "** BAD FILE STATUS ON TREND-REPORT-FILE" TO
027700                   ABEND-REASON
027800               GO TO 1000-ABEND-RTN
027900           END-IF.
028000       040-EXIT.
028100           EXIT.
028200
028300       050-READ-STATUS.
028400           MOVE "050-READ-STATUS" TO PARA-NAME.
028500           READ STATUS-REPORT-FILE
028600               AT END
028700               SET WS-NO-MORE-STATUS TO TRUE
028800           END-READ.
028900           IF SRF-STATUS NOT = "00" AND SRF-STATUS NOT = "10"
029000               MOVE "** BAD FILE STATUS ON STATUS-REPORT-FILE" TO
029100                   ABEND-REASON
029200               GO TO 1000-ABEND-RTN
029300           END-IF.
029400       050-EXIT.
029500           EXIT.
029600
029700       100-MAINLINE.
029800      *****************************************************************
029900      *    PATIENT-LEVEL CONTROL BREAK.  ONE REPORT BLOCK PER PATIENT.
030000      *****************************************************************
030100           MOVE "100-MAINLINE" TO PARA-NAME.
030200           MOVE PATIENT-ID TO WS-CURR-PATIENT-ID.
030300           PERFORM 250-FIND-HEALTH-SUMMARY THRU 250-EXIT.
030400           PERFORM 260-CLASSIFY-ASSESSMENT THRU 260-EXIT.
030500           PERFORM 270-WRITE-REPORT-HEADER THRU 270-EXIT.
030600           PERFORM 300-PATIENT-TESTS THRU 300-EXIT
030700               UNTIL WS-NO-MORE-TESTS
030800                  OR TEST-PATIENT-ID NOT = WS-CURR-PATIENT-ID.
030900           PERFORM 280-WRITE-ASSESSMENT-LINE THRU 280-EXIT.
031000           ADD +1 TO RECORDS-READ.
031100           PERFORM 010-READ-PATIENT THRU 010-EXIT.
031200       100-EXIT.
031300           EXIT.
031400
031500       250-FIND-HEALTH-SUMMARY.
031600      *****************************************************************
031700      *    SKIPS PAST THIS PATIENT'S DETAIL RECORDS TO THE ONE SUMMARY
031800      *    RECORD PARMCLSS WROTE AT THE PATIENT'S CONTROL BREAK.  A
031900      *    PATIENT WITH ZERO PARAMETERS HAS ONLY THE SUMMARY RECORD,
032000      *    SO THIS LOOP MAY NOT MOVE AT ALL.
032100      *****************************************************************
032200           MOVE "250-FIND-HEALTH-SUMMARY" TO PARA-NAME.
032300           PERFORM 255-SKIP-DETAIL-STATUS THRU 255-EXIT
032400               UNTIL SR-SUMMARY-REC OR WS-NO-MORE-STATUS.
032500           IF SR-SUMMARY-REC
032600               MOVE HS-HEALTH-SCORE TO WS-HEALTH-SCORE
032700               MOVE HS-ABNORMAL-COUNT TO WS-ABNORMAL-COUNT
032800           ELSE
032900               MOVE "** STATUS-REPORT-FILE RAN OUT BEFORE PATIENT"
033000                   TO ABEND-REASON
033100               GO TO 1000-ABEND-RTN
033200           END-IF.
033300           PERFORM 050-READ-STATUS THRU 050-EXIT.
033400       250-EXIT.
033500           EXIT.
033600
033700       255-SKIP-DETAIL-STATUS.
033800           MOVE "255-SKIP-DETAIL-STATUS" TO PARA-NAME.
033900           IF SR-DETAIL-REC
034000               PERFORM 050-READ-STATUS THRU 050-EXIT
034100           END-IF.
034200       255-EXIT.
034300           EXIT.
034400
034500       260-CLASSIFY-ASSESSMENT.
034600      *****************************************************************
034700      *    ASSESSMENT BANDING OFF THE HEALTH SCORE, PER LAB DIR MEMO
034800      *    97-114 -- WORDING MATCHES THE VET SOFTWARE PACKAGE UPSTREAM
034900      *    EXACTLY, DO NOT REWORD WITHOUT ANOTHER MEMO.
035000      *****************************************************************
035100           MOVE "260-CLASSIFY-ASSESSMENT" TO PARA-NAME.
035200           IF WS-HEALTH-SCORE >= 90
035300               MOVE "Excellent health - all parameters within normal
035400-        " ranges" TO WS-ASSESS-TEXT
035500           ELSE
035600               IF WS-HEALTH-SCORE >= 75
035700                   MOVE "Good health - minor abnormalities present" TO
035800                       WS-ASSESS-TEXT
035900               ELSE
036000                   IF WS-HEALTH-SCORE >= 60
036100                       MOVE "Moderate health concerns - multiple
036200-                " abnormalities" TO WS-ASSESS-TEXT
036300                   ELSE
036400                       MOVE "Significant health issues - immediate
036500-                " attention recommended" TO WS-ASSESS-TEXT
036600                   END-IF
036700               END-IF
036800           END-IF.
036900       260-EXIT.
037000           EXIT.
037100
037200       270-WRITE-REPORT-HEADER.
037300           MOVE "270-WRITE-REPORT-HEADER" TO PARA-NAME.
037400           MOVE PATIENT-NAME TO RH-PATIENT-NAME.
037500           WRITE ANALYSIS-RPT-REC FROM WS-HEADER-LINE.
037600           MOVE WS-HEALTH-SCORE TO RS-SCORE.
037700           WRITE ANALYSIS-RPT-REC FROM WS-SCORE-LINE.
037800           MOVE WS-ABNORMAL-COUNT TO RA-COUNT.
037900           WRITE ANALYSIS-RPT-REC FROM WS-ABNORMAL-LINE.
038000           WRITE ANALYSIS-RPT-REC FROM WS-TRENDLBL-LINE.
038100           ADD +4 TO RECORDS-WRITTEN.
038200       270-EXIT.
038300           EXIT.
038400
038500       280-WRITE-ASSESSMENT-LINE.
038600           MOVE "280-WRITE-ASSESSMENT-LINE" TO PARA-NAME.
038700           MOVE WS-ASSESS-TEXT TO RA-ASSESS-TEXT.
038800           WRITE ANALYSIS-RPT-REC FROM WS-ASSESS-LINE.
038900           ADD +1 TO RECORDS-WRITTEN.
039000       280-EXIT.
039100           EXIT.
039200
039300       300-PATIENT-TESTS.
039400      *****************************************************************
039500      *    TREND-REPORT-FILE IS WRITTEN BY TRNDANLZ IN THE SAME ORDER
039600      *    IT READ TEST-FILE, SO THE TWO FILES STAY IN LOCK STEP HERE
039700      *    -- ONE READ ON EACH PER TEST, WITH A KEY CHECK IN CASE A
039800      *    LATER RE-SORT ORDERS THEM DIFFERENTLY BY MISTAKE.
039900      *****************************************************************
040000           MOVE "300-PATIENT-TESTS" TO PARA-NAME.
040100           IF TTR-TEST-ID NOT = TEST-ID
040200               MOVE "** TEST-FILE AND TREND-REPORT-FILE OUT OF SYNC"
040300                   TO ABEND-REASON
040400               GO TO 1000-ABEND-RTN
040500           END-IF.
040600           MOVE TEST-NAME TO RT-TEST-NAME.
040700           MOVE TEST-PARAMETER-NAME TO RT-PARAM-NAME.
040800           MOVE TTR-TREND TO RT-TREND.
040900           WRITE ANALYSIS-RPT-REC FROM WS-TREND-LINE.
041000           ADD +1 TO RECORDS-WRITTEN.
041100           PERFORM 020-READ-TEST THRU 020-EXIT.
041200           PERFORM 040-READ-TREND THRU 040-EXIT.
041300       300-EXIT.
041400           EXIT.
041500
041600       700-CLOSE-FILES.
041700           MOVE "700-CLOSE-FILES" TO PARA-NAME.
041800           CLOSE PATIENT-FILE, TEST-FILE, STATUS-REPORT-FILE,
041900                 TREND-REPORT-FILE, ANALYSIS-REPORT-FILE, SYSOUT.
042000       700-EXIT.
042100           EXIT.
042200
042300       900-CLEANUP.
042400           MOVE "900-CLEANUP" TO PARA-NAME.
042500           PERFORM 700-CLOSE-FILES THRU 700-EXIT.
042600           DISPLAY "** RECORDS READ **".
042700           DISPLAY RECORDS-READ.
042800           DISPLAY "** RECORDS WRITTEN **".
042900           DISPLAY RECORDS-WRITTEN.
043000           DISPLAY "******** NORMAL END OF JOB PATANLZ ********".
043100       900-EXIT.
043200           EXIT.
043300
043400       1000-ABEND-RTN.
043500           WRITE SYSOUT-REC FROM ABEND-REC.
043600           PERFORM 700-CLOSE-FILES THRU 700-EXIT.
043700           DISPLAY "*** ABNORMAL END OF JOB-PATANLZ ***" UPON CONSOLE.
043800           DIVIDE ZERO-VAL INTO ONE-VAL.
