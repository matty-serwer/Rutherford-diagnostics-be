000100      ******************************************************************
000200      * PATIENT.CPY  --  PATIENT MASTER RECORD LAYOUT
000300      *                   ONE ENTRY PER ANIMAL ON FILE AT THE CLINIC
000400      ******************************************************************
000500      * MAINTENANCE LOG
000600      *   06/12/94  RSK  ORIGINAL LAYOUT FOR PATIENT-FILE
000700      *   03/04/97  RSK  ADDED PATIENT-DOB-BRKDN REDEFINES -- AN AGE-AT-
000800      *                  TEST CALC WAS PLANNED FOR PARMCLSS BUT NEVER
000900      *                  GOT BUILT
001000      *   11/19/99  TLW  Y2K -- PATIENT-DOB WAS 6-BYTE YYMMDD, WIDENED
001100      *                  TO CCYYMMDD.  NO OTHER FIELDS AFFECTED.
001200      *   02/06/02  RSK  AUDIT FINDING 02-004 -- PATIENT-DOB-BRKDN HAS
001300      *                  NO CONSUMER ANYWHERE ON FILE, THE AGE-AT-TEST
001400      *                  CALC MENTIONED IN THE 03/04/97 ENTRY WAS NEVER
001500      *                  WRITTEN.  REMOVED RATHER THAN CARRY A REDEFINES
001600      *                  NOTHING READS.  PATIENT-DOB ITSELF IS UNCHANGED
001700      ******************************************************************
001800       01  PATIENT-REC.
001900           05  PATIENT-ID              PIC 9(9).
002000           05  PATIENT-NAME            PIC X(40).
002100           05  PATIENT-SPECIES         PIC X(20).
002200           05  PATIENT-BREED           PIC X(30).
002300           05  PATIENT-DOB             PIC 9(8).
002400           05  OWNER-NAME              PIC X(40).
002500           05  OWNER-CONTACT           PIC X(20).
002600           05  FILLER                  PIC X(11).
