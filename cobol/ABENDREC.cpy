000100      ******************************************************************
000200      * ABENDREC.CPY  --  COMMON ABEND-DUMP RECORD, WRITTEN TO SYSOUT
000300      *                    WHEN A JOB STEP HITS 1000-ABEND-RTN
000400      ******************************************************************
000500      * MAINTENANCE LOG
000600      *   01/01/88  JS   ORIGINAL LAYOUT, CARRIED OVER FROM THE
000700      *                  PATIENT-CHARGES SUITE
000800      *   03/14/02  RSK  AUDIT FINDING 02-011 -- COPYBOOK HAD NO SEQUENCE
000900      *                  NUMBERS IN COLS 1-6, EVERY OTHER MEMBER IN THE
001000      *                  LIBRARY IS NUMBERED.  RENUMBERED TO MATCH
001100      ******************************************************************
001200       01  ABEND-REC.
001300           05  FILLER                  PIC X(4)  VALUE '*** '.
001400           05  PARA-NAME               PIC X(24).
001500           05  FILLER                  PIC X(1)  VALUE SPACE.
001600           05  ABEND-REASON            PIC X(50).
001700           05  FILLER                  PIC X(1)  VALUE SPACE.
001800           05  ACTUAL-VAL              PIC 9(9).
001900           05  FILLER                  PIC X(1)  VALUE SPACE.
002000           05  EXPECTED-VAL            PIC 9(9).
002100           05  FILLER                  PIC X(21) VALUE SPACES.
002200
002300       77  ZERO-VAL                    PIC 9     VALUE ZERO.
002400       77  ONE-VAL                     PIC 9     VALUE 1.
