000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300      *  TRNDANLZ -- TREND-ANALYSIS STEP OF THE NIGHTLY DIAGNOSTICS
000400      *              RUN.  MATCHES TEST-FILE AGAINST PARAMETER-FILE
000500      *              (PARAMETER-FILE IS PRE-SORTED DATE-ASCENDING
000600      *              WITHIN TEST) AND, FOR EACH TEST, WORKS OUT WHETHER
000700      *              THE PATIENT IS TRENDING BETTER OR WORSE ON THAT
000800      *              PARAMETER OVER THE LAST 180 DAYS, PLUS AN OVERALL
000900      *              RATE-OF-CHANGE (VELOCITY) OVER THE FULL HISTORY.
001000      *              REPLACES THE OLD LAB-TEST SEARCH/SCRUB STEP.
001100      ******************************************************************
001200       PROGRAM-ID.  TRNDANLZ.
001300       AUTHOR. JON SAYLES.
001400       INSTALLATION. COBOL DEVELOPMENT CENTER.
001500       DATE-WRITTEN. 06/12/94.
001600       DATE-COMPILED. 06/12/94.
001700       SECURITY. NON-CONFIDENTIAL.
001800      ******************************************************************
001900      *  CHANGE LOG
002000      *   06/12/94  JS   ORIGINAL -- REPLACES TRMTSRCH, TWO-FILE MATCH
002100      *                  ON TEST/PARAMETER KEYS
002200      *   03/04/97  RSK  ADDED 460-CALC-VELOCITY, LEAST-SQUARES SLOPE
002300      *                  OVER THE FULL PARAMETER HISTORY PER LAB DIR
002400      *                  MEMO 97-114
002500      *   08/22/98  TLW  DAY-COUNT CUTOFF NOW COMPUTED FROM THE JULIAN-
002600      *                  STYLE 30/360 FORMULA SO WE DON'T HAVE TO CALL
002700      *                  OUT TO A DATE-ARITHMETIC UTILITY WE DON'T OWN
002800      *   11/19/98  TLW  Y2K -- WS-TODAY-CCYY NOW WINDOWED OFF THE
002900      *                  2-DIGIT ACCEPT FROM DATE (YY < 50 = 20XX, ELSE
003000      *                  19XX).  PARAM-DATE-PERFORMED ON FILE IS ALREADY
003100      *                  CCYYMMDD SO NO WINDOWING NEEDED THERE
003200      *   09/30/99  JS   ADDED FILE-STATUS ABEND CHECKS PER AUDIT
003300      *                  FINDING 99-041, SAME AS PARMCLSS
003400      *   04/11/01  RSK  RECORD CONTAINS ON PARAMETER-FILE WAS ONE BYTE
003500      *                  OVER PARMREC'S ACTUAL LENGTH -- CORRECTED PER
003600      *                  AUDIT FINDING 01-017, SAME AS PARMCLSS
003700      *   02/06/02  RSK  AUDIT FINDING 02-004 -- WK-REF-RANGE-X WAS
003800      *                  DECLARED ON WS-TRNDCALC-REC AND NEVER USED,
003900      *                  TRNDCALC ALREADY GUARDS ITS OWN COPY OF THE
004000      *                  SAME LINKAGE AREA (TC-REF-RANGE-X).  REMOVED.
004100      *                  SAME FINDING TURNED UP TEST-REF-RANGE-X ON
004200      *                  TESTREC NEVER BEING TESTED EITHER -- 200-NEW-
004300      *                  TEST NOW FORCES THE REF-RANGE UNKNOWN FOR THE
004400      *                  WHOLE TEST IF IT COMES IN BLANK
004500      ******************************************************************
004600
004700       ENVIRONMENT DIVISION.
004800       CONFIGURATION SECTION.
004900       SOURCE-COMPUTER. IBM-390.
005000       OBJECT-COMPUTER. IBM-390.
005100       INPUT-OUTPUT SECTION.
005200       FILE-CONTROL.
005300           SELECT SYSOUT
005400               ASSIGN TO UT-S-SYSOUT
005500               ORGANIZATION IS SEQUENTIAL.
005600
005700           SELECT TEST-FILE
005800               ASSIGN TO UT-S-TESTF
005900               ACCESS MODE IS SEQUENTIAL
006000               FILE STATUS IS TF-STATUS.
006100
006200           SELECT PARAMETER-FILE
006300               ASSIGN TO UT-S-PARMF
006400               ACCESS MODE IS SEQUENTIAL
006500               FILE STATUS IS PMF-STATUS.
006600
006700           SELECT TREND-REPORT-FILE
006800               ASSIGN TO UT-S-TRNDPT
006900               ACCESS MODE IS SEQUENTIAL
007000               FILE STATUS IS TRF-STATUS.
007100
007200       DATA DIVISION.
007300       FILE SECTION.
007400       FD  SYSOUT
007500           RECORDING MODE IS F
007600           LABEL RECORDS ARE STANDARD
007700           RECORD CONTAINS 120 CHARACTERS
007800           BLOCK CONTAINS 0 RECORDS
007900           DATA RECORD IS SYSOUT-REC.
008000       01  SYSOUT-REC                  PIC X(120).
008100
008200      ****** ONE RECORD PER LAB PANEL, SORTED ASCENDING BY
008300      ****** TEST-PATIENT-ID WITHIN TEST-ID (SAME FILE PARMCLSS READS)
008400       FD  TEST-FILE
008500           RECORDING MODE IS F
008600           LABEL RECORDS ARE STANDARD
008700           RECORD CONTAINS 129 CHARACTERS
008800           BLOCK CONTAINS 0 RECORDS
008900           DATA RECORD IS TEST-REC.
009000       COPY TESTREC.
009100
009200      ****** ONE RECORD PER DATED READING, SORTED ASCENDING BY
009300      ****** PARAM-TEST-ID WITHIN PARAM-DATE-PERFORMED
009400       FD  PARAMETER-FILE
009500           RECORDING MODE IS F
009600           LABEL RECORDS ARE STANDARD
009700           RECORD CONTAINS 45 CHARACTERS
009800           BLOCK CONTAINS 0 RECORDS
009900           DATA RECORD IS PARAMETER-REC.
010000       COPY PARMREC.
010100
010200      ****** OUTPUT OF THIS STEP -- ONE TREND RESULT PER TEST
010300       FD  TREND-REPORT-FILE
010400           RECORDING MODE IS F
010500           LABEL RECORDS ARE STANDARD
010600           RECORD CONTAINS 33 CHARACTERS
010700           BLOCK CONTAINS 0 RECORDS
010800           DATA RECORD IS TEST-TREND-RESULT.
010900       COPY TRNDRSLT.
011000
011100       WORKING-STORAGE SECTION.
011200       01  FILE-STATUS-CODES.
011300           05  TF-STATUS               PIC X(2).
011400               88  TF-EOF                      VALUE '10'.
011500           05  PMF-STATUS              PIC X(2).
011600               88  PMF-EOF                     VALUE '10'.
011700           05  TRF-STATUS              PIC X(2).
011800           05  FILLER                  PIC X(2).
011900
012000       01  WS-SWITCHES.
012100           05  WS-TEST-EOF-SW          PIC X(1) VALUE 'N'.
012200               88  WS-NO-MORE-TESTS            VALUE 'Y'.
012300           05  WS-PARM-EOF-SW          PIC X(1) VALUE 'N'.
012400               88  WS-NO-MORE-PARMS            VALUE 'Y'.
012500           05  FILLER                  PIC X(2).
012600
012700       01  WS-TODAY-FIELDS.
012800           05  WS-TODAY-RAW            PIC 9(6).
012900           05  WS-TODAY-BRKDN REDEFINES WS-TODAY-RAW.
013000               10  WS-TODAY-YY         PIC 9(2).
013100               10  WS-TODAY-MM         PIC 9(2).
013200               10  WS-TODAY-DD         PIC 9(2).
013300           05  WS-TODAY-CCYY           PIC 9(4).
013400           05  WS-TODAY-DAYNUM         PIC S9(9) COMP.
013500           05  WS-CUTOFF-DAYNUM        PIC S9(9) COMP.
013600           05  FILLER                  PIC X(2).
013700
013800       01  WS-CURRENT-KEYS.
013900           05  WS-CURR-TEST-ID         PIC 9(9).
014000           05  FILLER                  PIC X(3).
014100
014200      ****** WORKING TABLE OF ONE TEST'S PARAMETER HISTORY, ALREADY
014300      ****** DATE-ORDERED BY THE INCOMING FILE.  480 ENTRIES COVERS
014400      ****** 8 YEARS OF WEEKLY BLOODWORK ON A SINGLE PARAMETER, WHICH
014500      ****** IS MORE HISTORY THAN THE CLINIC KEEPS ON FILE.
014600       01  WS-PARM-TABLE.
014700           05  WS-PARM-ENTRY OCCURS 480 TIMES INDEXED BY PT-IDX.
014800               10  WT-VALUE            PIC S9(5)V9(2).
014900               10  WT-VALUE-PRESENT    PIC X(1).
015000                   88  WT-VALUE-IS-KNOWN      VALUE 'Y'.
015100               10  WT-DATE-CCYY        PIC 9(4).
015200               10  WT-DATE-MM          PIC 9(2).
015300               10  WT-DATE-DD          PIC 9(2).
015400               10  WT-DATE-PRESENT     PIC X(1).
015500                   88  WT-DATE-IS-KNOWN        VALUE 'Y'.
015600               10  WT-DAYNUM           PIC S9(9) COMP.
015700               10  WT-DISTANCE         PIC S9(3)V9(4) COMP-3.
015800               10  WT-IN-WINDOW-SW     PIC X(1).
015900                   88  WT-IN-WINDOW            VALUE 'Y'.
016000               10  FILLER              PIC X(2).
016100       77  WS-PARM-COUNT                       PIC 9(5) COMP.
016200
016300       01  WS-TREND-CALC-FIELDS.
016400           05  WS-WINDOW-COUNT         PIC 9(5) COMP.
016500           05  WS-WINDOW-POS           PIC 9(5) COMP.
016600           05  WS-SPLIT-POINT          PIC 9(5) COMP.
016700           05  WS-HIST-CNT             PIC 9(5) COMP.
016800           05  WS-RECENT-CNT           PIC 9(5) COMP.
016900           05  WS-HIST-SUM             PIC S9(5)V9(4) COMP-3.
017000           05  WS-RECENT-SUM           PIC S9(5)V9(4) COMP-3.
017100           05  WS-AVG-HIST             PIC S9(5)V9(4) COMP-3.
017200           05  WS-AVG-RECENT           PIC S9(5)V9(4) COMP-3.
017300           05  WS-CHANGE-RATIO         PIC S9(5)V9(4) COMP-3.
017400           05  FILLER                  PIC X(3).
017500
017600      ****** LEAST-SQUARES VELOCITY ACCUMULATORS -- FULL SERIES, NO
017700      ****** 180-DAY FILTER, PER LAB DIR MEMO 97-114
017800       01  WS-VELOCITY-FIELDS.
017900           05  WS-SUM-X                PIC S9(9) COMP.
018000           05  WS-SUM-Y                PIC S9(7)V9(4) COMP-3.
018100           05  WS-SUM-XY               PIC S9(9)V9(4) COMP-3.
018200           05  WS-SUM-XX               PIC S9(9) COMP.
018300           05  WS-N-COUNT              PIC S9(5) COMP.
018400           05  WS-SLOPE-NUM            PIC S9(11)V9(4) COMP-3.
018500           05  WS-SLOPE-DEN            PIC S9(11)V9(4) COMP-3.
018600           05  FILLER                  PIC X(3).
018700
018800       01  COUNTERS-AND-ACCUMULATORS.
018900           05  RECORDS-READ            PIC S9(9) COMP.
019000           05  RECORDS-WRITTEN         PIC S9(9) COMP.
019100           05  FILLER                  PIC X(1).
019200
019300      ****** LINKAGE-SHAPED WORKING AREA PASSED TO TRNDCALC -- MUST
019400      ****** MATCH TC-DISTANCE-REC IN TRNDCALC.CBL FIELD FOR FIELD
019500       01  WS-TRNDCALC-REC.
019600           05  WK-PARAM-VALUE          PIC S9(5)V9(2).
019700           05  WK-PARAM-VALUE-PRESENT  PIC X(1).
019800           05  WK-REF-RANGE.
019900               10  WK-REF-MIN          PIC S9(5)V9(2).
020000               10  WK-REF-MAX          PIC S9(5)V9(2).
020100           05  WK-REF-MIN-PRESENT      PIC X(1).
020200           05  WK-REF-MAX-PRESENT      PIC X(1).
020300           05  WK-DISTANCE             PIC S9(3)V9(4) COMP-3.
020400           05  FILLER                  PIC X(3).
020500
020600       77  WS-TRNDCALC-RETCD           PIC 9(4) COMP.
020700       77  WS-TEST-REF-MIN             PIC S9(5)V9(2).
020800       77  WS-TEST-REF-MAX             PIC S9(5)V9(2).
020900
021000       COPY ABENDREC.
021100
021200       PROCEDURE DIVISION.
021300           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021400           PERFORM 100-MAINLINE THRU 100-EXIT
021500               UNTIL WS-NO-MORE-TESTS.
021600           PERFORM 900-CLEANUP THRU 900-EXIT.
021700           MOVE ZERO TO RETURN-CODE.
021800           GOBACK.
021900
022000       000-HOUSEKEEPING.
022100      *****************************************************************
022200      *    WS-TODAY-CCYY IS WINDOWED OFF THE 2-DIGIT YEAR RETURNED BY
022300      *    ACCEPT FROM DATE.  WS-TODAY-DAYNUM/WS-CUTOFF-DAYNUM USE THE
022400      *    SAME 30-DAY-MONTH/360-DAY-YEAR APPROXIMATION AS THE BILLING
022500      *    SUITE'S AGING RUNS -- GOOD ENOUGH FOR A 180-DAY WINDOW TEST.
022600      *****************************************************************
022700           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022800           DISPLAY "******** BEGIN JOB TRNDANLZ ********".
022900           OPEN INPUT TEST-FILE, PARAMETER-FILE.
023000           OPEN OUTPUT TREND-REPORT-FILE, SYSOUT.
023100           INITIALIZE COUNTERS-AND-ACCUMULATORS.
023200
023300           ACCEPT WS-TODAY-RAW FROM DATE.
023400           IF WS-TODAY-YY < 50
023500               COMPUTE WS-TODAY-CCYY = 2000 + WS-TODAY-YY
023600           ELSE
023700               COMPUTE WS-TODAY-CCYY = 1900 + WS-TODAY-YY
023800           END-IF.
023900           COMPUTE WS-TODAY-DAYNUM =
024000               (WS-TODAY-CCYY * 360) + (WS-TODAY-MM * 30) + WS-TODAY-DD.
024100           COMPUTE WS-CUTOFF-DAYNUM = WS-TODAY-DAYNUM - 180.
024200
024300           PERFORM 020-READ-TEST THRU 020-EXIT.
024400           PERFORM 030-READ-PARAMETER THRU 030-EXIT.
024500       000-EXIT.
024600           EXIT.
024700
024800       020-READ-TEST.
024900           MOVE "020-READ-TEST" TO PARA-NAME.
025000           READ TEST-FILE
025100               AT END
025200               SET WS-NO-MORE-TESTS TO TRUE
025300               MOVE HIGH-VALUES TO TEST-ID
025400           END-READ.
025500           IF TF-STATUS NOT = "00" AND TF-STATUS NOT = "10"
025600               MOVE "** BAD FILE STATUS ON TEST-FILE" TO ABEND-REASON
025700               GO TO 1000-ABEND-RTN
025800           END-IF.
025900       020-EXIT.
026000           EXIT.
026100
026200       030-READ-PARAMETER.
026300           MOVE "030-READ-PARAMETER" TO PARA-NAME.
026400           READ PARAMETER-FILE
026500               AT END
026600               SET WS-NO-MORE-PARMS TO TRUE
026700               MOVE HIGH-VALUES TO PARAM-TEST-ID
026800           END-READ.
026900           IF PMF-STATUS NOT = "00" AND PMF-STATUS NOT = "10"
027000               MOVE "** BAD FILE STATUS ON PARAMETER-FILE" TO
027100                   ABEND-REASON
027200               GO TO 1000-ABEND-RTN
027300           END-IF.
027400       030-EXIT.
027500           EXIT.
027600
027700       100-MAINLINE.
027800      *****************************************************************
027900      *    TEST-LEVEL CONTROL BREAK.  LOADS THE PARAMETER HISTORY FOR
028000      *    ONE TEST, RUNS THE 180-DAY TREND AND THE FULL-SERIES
028100      *    VELOCITY, THEN WRITES ONE TREND-REPORT-FILE RECORD.
028200      *****************************************************************
028300           MOVE "100-MAINLINE" TO PARA-NAME.
028400           PERFORM 200-NEW-TEST THRU 200-EXIT.
028500           PERFORM 300-LOAD-TEST-PARAMETERS THRU 300-EXIT
028600               UNTIL WS-NO-MORE-PARMS
028700                  OR PARAM-TEST-ID NOT = WS-CURR-TEST-ID.
028800           PERFORM 400-180-DAY-TREND THRU 400-EXIT.
028900           PERFORM 460-CALC-VELOCITY THRU 460-EXIT.
029000           PERFORM 500-WRITE-TREND-RESULT THRU 500-EXIT.
029100           ADD +1 TO RECORDS-READ.
029200           PERFORM 020-READ-TEST THRU 020-EXIT.
029300       100-EXIT.
029400           EXIT.
029500
029600       200-NEW-TEST.
029700           MOVE "200-NEW-TEST" TO PARA-NAME.
029800           MOVE TEST-ID TO WS-CURR-TEST-ID.
029900           IF TEST-REF-RANGE-X = SPACES
030000      *        BLANK-FEED GUARD, SEE TESTREC MAINTENANCE LOG 02/06/02
030100               MOVE ZERO TO WS-TEST-REF-MIN, WS-TEST-REF-MAX
030200               MOVE "N" TO TEST-REF-MIN-PRESENT, TEST-REF-MAX-PRESENT
030300           ELSE
030400               MOVE TEST-REF-MIN TO WS-TEST-REF-MIN
030500               MOVE TEST-REF-MAX TO WS-TEST-REF-MAX
030600           END-IF.
030700           MOVE ZERO TO WS-PARM-COUNT.
030800       200-EXIT.
030900           EXIT.
031000
031100       300-LOAD-TEST-PARAMETERS.
031200      *    ONE TABLE ROW PER PARAMETER, IN THE DATE ORDER THE FILE IS
031300      *    ALREADY SORTED IN.  A TEST WITH MORE HISTORY THAN THE TABLE
031400      *    HOLDS SIMPLY STOPS BUFFERING -- SEE WS-PARM-TABLE REMARKS.
031500           MOVE "300-LOAD-TEST-PARAMETERS" TO PARA-NAME.
031600           IF WS-PARM-COUNT < 480
031700               ADD +1 TO WS-PARM-COUNT
031800               SET PT-IDX TO WS-PARM-COUNT
031900               MOVE PARAM-VALUE TO WT-VALUE(PT-IDX)
032000               MOVE PARAM-VALUE-PRESENT TO WT-VALUE-PRESENT(PT-IDX)
032100               MOVE PARAM-DATE-PRESENT TO WT-DATE-PRESENT(PT-IDX)
032200               IF PARAM-DATE-IS-KNOWN
032300                   MOVE PARAM-DATE-CCYY TO WT-DATE-CCYY(PT-IDX)
032400                   MOVE PARAM-DATE-MM TO WT-DATE-MM(PT-IDX)
032500                   MOVE PARAM-DATE-DD TO WT-DATE-DD(PT-IDX)
032600                   COMPUTE WT-DAYNUM(PT-IDX) =
032700                       (WT-DATE-CCYY(PT-IDX) * 360) +
032800                       (WT-DATE-MM(PT-IDX) * 30) +
032900                       WT-DATE-DD(PT-IDX)
033000               ELSE
033100                   MOVE ZERO TO WT-DAYNUM(PT-IDX)
033200               END-IF
033300           END-IF.
033400           PERFORM 030-READ-PARAMETER THRU 030-EXIT.
033500       300-EXIT.
033600           EXIT.
033700
033800       400-180-DAY-TREND.
033900      *****************************************************************
034000      *    FEWER THAN 2 QUALIFYING READINGS IN THE WINDOW, OR AN EMPTY
034100      *    HISTORICAL/RECENT SPLIT, LEAVES THE TEST STABLE BY
034200      *    DEFINITION -- NO FURTHER MATH REQUIRED.
034300      *****************************************************************
034400           MOVE "400-180-DAY-TREND" TO PARA-NAME.
034500           MOVE ZERO TO WS-WINDOW-COUNT.
034600           IF WS-PARM-COUNT > ZERO
034700               PERFORM 405-MARK-WINDOW THRU 405-EXIT
034800                   VARYING PT-IDX FROM 1 BY 1
034900                   UNTIL PT-IDX > WS-PARM-COUNT
035000           END-IF.
035100
035200           IF WS-WINDOW-COUNT < 2
035300               MOVE "STABLE   " TO TTR-TREND
035400           ELSE
035500               COMPUTE WS-SPLIT-POINT = WS-WINDOW-COUNT * 2 / 3
035600               IF WS-SPLIT-POINT < 1
035700                   MOVE 1 TO WS-SPLIT-POINT
035800               END-IF
035900               IF WS-SPLIT-POINT >= WS-WINDOW-COUNT
036000                   MOVE "STABLE   " TO TTR-TREND
036100               ELSE
036200                   PERFORM 410-CALC-GROUP-DISTANCES THRU 410-EXIT
036300                   PERFORM 430-CHANGE-RATIO THRU 430-EXIT
036400                   PERFORM 440-CLASSIFY-TREND THRU 440-EXIT
036500               END-IF
036600           END-IF.
036700       400-EXIT.
036800           EXIT.
036900
037000       405-MARK-WINDOW.
037100           MOVE "405-MARK-WINDOW" TO PARA-NAME.
037200           MOVE "N" TO WT-IN-WINDOW-SW(PT-IDX).
037300           IF WT-DATE-IS-KNOWN(PT-IDX)
037400               IF WT-DAYNUM(PT-IDX) NOT < WS-CUTOFF-DAYNUM
037500                   MOVE "Y" TO WT-IN-WINDOW-SW(PT-IDX)
037600                   ADD +1 TO WS-WINDOW-COUNT
037700               END-IF
037800           END-IF.
037900       405-EXIT.
038000           EXIT.
038100
038200       410-CALC-GROUP-DISTANCES.
038300      *    WALKS THE TABLE IN DATE ORDER, ASSIGNING EACH IN-WINDOW
038400      *    ENTRY TO THE HISTORICAL OR RECENT GROUP BY ITS POSITION
038500      *    WITHIN THE WINDOW (NOT ITS POSITION IN THE WHOLE TABLE).
038600           MOVE "410-CALC-GROUP-DISTANCES" TO PARA-NAME.
038700           MOVE ZERO TO WS-WINDOW-POS, WS-HIST-CNT, WS-RECENT-CNT,
038800                        WS-HIST-SUM, WS-RECENT-SUM.
038900           PERFORM 415-CLASSIFY-ENTRY THRU 415-EXIT
039000               VARYING PT-IDX FROM 1 BY 1 UNTIL PT-IDX > WS-PARM-COUNT.
039100           IF WS-HIST-CNT = ZERO
039200               MOVE ZERO TO WS-AVG-HIST
039300           ELSE
039400               COMPUTE WS-AVG-HIST = WS-HIST-SUM / WS-HIST-CNT
039500           END-IF.
039600           IF WS-RECENT-CNT = ZERO
039700               MOVE ZERO TO WS-AVG-RECENT
039800           ELSE
039900               COMPUTE WS-AVG-RECENT = WS-RECENT-SUM / WS-RECENT-CNT
040000           END-IF.
040100       410-EXIT.
040200           EXIT.
040300
040400       415-CLASSIFY-ENTRY.
040500           MOVE "415-CLASSIFY-ENTRY" TO PARA-NAME.
040600           IF WT-IN-WINDOW(PT-IDX)
040700               ADD +1 TO WS-WINDOW-POS
040800               PERFORM 425-CALC-ENTRY-DISTANCE THRU 425-EXIT
040900               IF WT-DISTANCE(PT-IDX) NOT < ZERO
041000                   IF WS-WINDOW-POS NOT > WS-SPLIT-POINT
041100                       ADD WT-DISTANCE(PT-IDX) TO WS-HIST-SUM
041200                       ADD +1 TO WS-HIST-CNT
041300                   ELSE
041400                       ADD WT-DISTANCE(PT-IDX) TO WS-RECENT-SUM
041500                       ADD +1 TO WS-RECENT-CNT
041600                   END-IF
041700               END-IF
041800           END-IF.
041900       415-EXIT.
042000           EXIT.
042100
042200       420-AVG-DISTANCE.
042300      *    NOT PERFORMED DIRECTLY -- 410-CALC-GROUP-DISTANCES INLINES
042400      *    THE HISTORICAL AND RECENT AVERAGES AS IT WALKS THE TABLE.
042500      *    PARAGRAPH KEPT FOR THE BENEFIT OF ANYONE CROSS-REFERENCING
042600      *    THIS STEP AGAINST THE ORIGINAL VET SOFTWARE ANALYSIS.
042700           MOVE "420-AVG-DISTANCE" TO PARA-NAME.
042800       420-EXIT.
042900           EXIT.
043000
043100       425-CALC-ENTRY-DISTANCE.
043200           MOVE "425-CALC-ENTRY-DISTANCE" TO PARA-NAME.
043300           MOVE WT-VALUE(PT-IDX) TO WK-PARAM-VALUE.
043400           MOVE WT-VALUE-PRESENT(PT-IDX) TO WK-PARAM-VALUE-PRESENT.
043500           MOVE WS-TEST-REF-MIN TO WK-REF-MIN.
043600           MOVE WS-TEST-REF-MAX TO WK-REF-MAX.
043700           MOVE TEST-REF-MIN-PRESENT TO WK-REF-MIN-PRESENT.
043800           MOVE TEST-REF-MAX-PRESENT TO WK-REF-MAX-PRESENT.
043900           CALL 'TRNDCALC' USING WS-TRNDCALC-REC, WS-TRNDCALC-RETCD.
044000           MOVE WK-DISTANCE TO WT-DISTANCE(PT-IDX).
044100       425-EXIT.
044200           EXIT.
044300
044400       430-CHANGE-RATIO.
044500      *****************************************************************
044600      *    A HISTORICAL AVERAGE THAT IS EFFECTIVELY ZERO (UNDER
044700      *    0.001) IS TREATED AS A SPECIAL CASE SO WE DON'T DIVIDE BY
044800      *    IT -- A NEW NONZERO RECENT AVERAGE STARTING FROM NOTHING
044900      *    COUNTS AS A FULL SWING (RATIO 1.0), OTHERWISE NO CHANGE.
045000      *****************************************************************
045100           MOVE "430-CHANGE-RATIO" TO PARA-NAME.
045200           IF WS-AVG-HIST < 0.001 AND WS-AVG-HIST > -0.001
045300               IF WS-AVG-RECENT > 0.001
045400                   MOVE 1.0 TO WS-CHANGE-RATIO
045500               ELSE
045600                   MOVE ZERO TO WS-CHANGE-RATIO
045700               END-IF
045800           ELSE
045900               COMPUTE WS-CHANGE-RATIO ROUNDED =
046000                   (WS-AVG-RECENT - WS-AVG-HIST) / WS-AVG-HIST
046100           END-IF.
046200       430-EXIT.
046300           EXIT.
046400
046500       440-CLASSIFY-TREND.
046600      *    RATIO BELOW -0.10 IS IMPROVING (DISTANCE SHRANK), ABOVE
046700      *    +0.10 IS DECLINING (DISTANCE GREW), OTHERWISE STABLE.
046800      *    SAME RULE SERVES BOTH THE 180-DAY AND ANY FUTURE CUSTOM-
046900      *    WINDOW VARIANT OF THIS PARAGRAPH.
047000           MOVE "440-CLASSIFY-TREND" TO PARA-NAME.
047100           IF WS-CHANGE-RATIO < -0.10
047200               MOVE "IMPROVING" TO TTR-TREND
047300           ELSE
047400               IF WS-CHANGE-RATIO > 0.10
047500                   MOVE "DECLINING" TO TTR-TREND
047600               ELSE
047700                   MOVE "STABLE   " TO TTR-TREND
047800               END-IF
047900           END-IF.
048000       440-EXIT.
048100           EXIT.
048200
048300       460-CALC-VELOCITY.
048400      *****************************************************************
048500      *    LEAST-SQUARES SLOPE OF DISTANCE-FROM-NORMAL AGAINST A
048600      *    0-BASED TIME INDEX, OVER THE WHOLE DATE-ORDERED HISTORY --
048700      *    NO 180-DAY FILTER HERE, AND A PARAMETER WITH NO REFERENCE
048800      *    DATA CONTRIBUTES ITS RAW -1 SENTINEL DISTANCE STRAIGHT INTO
048900      *    THE SUMS, PER LAB DIR MEMO 97-114.  FEWER THAN 3 POINTS ON
049000      *    FILE, VELOCITY IS FLAT ZERO.
049100      *****************************************************************
049200           MOVE "460-CALC-VELOCITY" TO PARA-NAME.
049300           MOVE ZERO TO TTR-VELOCITY.
049400           IF WS-PARM-COUNT > 2
049500               MOVE ZERO TO WS-SUM-X, WS-SUM-Y, WS-SUM-XY, WS-SUM-XX,
049600                            WS-N-COUNT
049700               PERFORM 465-ACCUM-VELOCITY-PT THRU 465-EXIT
049800                   VARYING PT-IDX FROM 1 BY 1
049900                   UNTIL PT-IDX > WS-PARM-COUNT
050000               COMPUTE WS-SLOPE-NUM =
050100                   (WS-N-COUNT * WS-SUM-XY) - (WS-SUM-X * WS-SUM-Y)
050200               COMPUTE WS-SLOPE-DEN =
050300                   (WS-N-COUNT * WS-SUM-XX) - (WS-SUM-X * WS-SUM-X)
050400               IF WS-SLOPE-DEN NOT = ZERO
050500                   COMPUTE TTR-VELOCITY ROUNDED =
050600                       WS-SLOPE-NUM / WS-SLOPE-DEN
050700               END-IF
050800           END-IF.
050900       460-EXIT.
051000           EXIT.
051100
051200       465-ACCUM-VELOCITY-PT.
051300      *    X IS THE 0-BASED TABLE SUBSCRIPT, NOT THE DAY NUMBER --
051400      *    THE REGRESSION RUNS AGAINST READING SEQUENCE, NOT AGAINST
051500      *    THE CALENDAR.
051600           MOVE "465-ACCUM-VELOCITY-PT" TO PARA-NAME.
051700           IF WT-VALUE-IS-KNOWN(PT-IDX)
051800               MOVE WT-VALUE(PT-IDX) TO WK-PARAM-VALUE
051900               MOVE "Y" TO WK-PARAM-VALUE-PRESENT
052000               MOVE WS-TEST-REF-MIN TO WK-REF-MIN
052100               MOVE WS-TEST-REF-MAX TO WK-REF-MAX
052200               MOVE TEST-REF-MIN-PRESENT TO WK-REF-MIN-PRESENT
052300               MOVE TEST-REF-MAX-PRESENT TO WK-REF-MAX-PRESENT
052400               CALL 'TRNDCALC' USING WS-TRNDCALC-REC, WS-TRNDCALC-RETCD
052500               ADD WK-DISTANCE TO WS-SUM-Y
052600               COMPUTE WS-SUM-XY = WS-SUM-XY +
052700                   ((PT-IDX - 1) * WK-DISTANCE)
052800           ELSE
052900               ADD -1 TO WS-SUM-Y
053000               COMPUTE WS-SUM-XY = WS-SUM-XY + ((PT-IDX - 1) * -1)
053100           END-IF.
053200           ADD (PT-IDX - 1) TO WS-SUM-X.
053300           COMPUTE WS-SUM-XX = WS-SUM-XX +
053400               ((PT-IDX - 1) * (PT-IDX - 1)).
053500           ADD +1 TO WS-N-COUNT.
053600       465-EXIT.
053700           EXIT.
053800
053900       500-WRITE-TREND-RESULT.
054000           MOVE "500-WRITE-TREND-RESULT" TO PARA-NAME.
054100           MOVE WS-CURR-TEST-ID TO TTR-TEST-ID.
054200           WRITE TEST-TREND-RESULT.
054300           ADD +1 TO RECORDS-WRITTEN.
054400       500-EXIT.
054500           EXIT.
054600
054700       700-CLOSE-FILES.
054800           MOVE "700-CLOSE-FILES" TO PARA-NAME.
054900           CLOSE TEST-FILE, PARAMETER-FILE, TREND-REPORT-FILE, SYSOUT.
055000       700-EXIT.
055100           EXIT.
055200
055300       900-CLEANUP.
055400           MOVE "900-CLEANUP" TO PARA-NAME.
055500           PERFORM 700-CLOSE-FILES THRU 700-EXIT.
055600           DISPLAY "** RECORDS READ **".
055700           DISPLAY RECORDS-READ.
055800           DISPLAY "** RECORDS WRITTEN **".
055900           DISPLAY RECORDS-WRITTEN.
056000           DISPLAY "******** NORMAL END OF JOB TRNDANLZ ********".
056100       900-EXIT.
056200           EXIT.
056300
056400       1000-ABEND-RTN.
056500           WRITE SYSOUT-REC FROM ABEND-REC.
056600           PERFORM 700-CLOSE-FILES THRU 700-EXIT.
056700           DISPLAY "*** ABNORMAL END OF JOB-TRNDANLZ ***" UPON CONSOLE.
056800           DIVIDE ZERO-VAL INTO ONE-VAL.
