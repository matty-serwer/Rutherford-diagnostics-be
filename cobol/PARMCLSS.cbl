000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300      *  PARMCLSS -- HEALTH-ANALYSIS STEP OF THE NIGHTLY DIAGNOSTICS
000400      *              RUN.  MATCHES PATIENT-FILE AGAINST TEST-FILE
000500      *              AGAINST PARAMETER-FILE (ALL THREE PRE-SORTED BY
000600      *              THEIR OWNER KEY), CLASSIFIES EVERY PARAMETER
000700      *              READING AGAINST ITS TEST'S REFERENCE RANGE, AND
000800      *              ROLLS THE RESULTS UP INTO A HEALTH SCORE PER
000900      *              PATIENT.  REPLACES THE OLD DAILY TREATMENT SEARCH/
001000      *              SCRUB STEP -- SAME 3-LEVEL MATCH SHAPE, DIFFERENT
001100      *              DATA.
001200      ******************************************************************
001300       PROGRAM-ID.  PARMCLSS.
001400       AUTHOR. JON SAYLES.
001500       INSTALLATION. COBOL DEVELOPMENT CENTER.
001600       DATE-WRITTEN. 06/12/94.
001700       DATE-COMPILED. 06/12/94.
001800       SECURITY. NON-CONFIDENTIAL.
001900      ******************************************************************
002000      *  CHANGE LOG
002100      *   06/12/94  JS   ORIGINAL -- REPLACES PATSRCH/DALYEDIT, THREE-
002200      *                  FILE MATCH ON PATIENT/TEST/PARAMETER KEYS
002300      *   09/02/95  RSK  ADDED RC-2 ON HLTHCALC CALL SO A TEST WITH NO
002400      *                  REFERENCE RANGE ON FILE DOESN'T MISCOUNT
002500      *   03/04/97  RSK  HEALTH SCORE ROUNDING CHANGED TO ROUND-HALF-UP
002600      *                  TO MATCH THE VET SOFTWARE PACKAGE UPSTREAM
002700      *   08/22/98  TLW  PARAMETERS WITH NO VALUE ON FILE NOW FORCED
002800      *                  NORMAL INSTEAD OF CALLING HLTHCALC WITH ZERO
002900      *   11/19/98  TLW  Y2K -- PATIENT-DOB AND PARAM-DATE-PERFORMED
003000      *                  ARE ALREADY CCYYMMDD, NO CHANGE REQUIRED
003100      *   09/30/99  JS   ADDED FILE-STATUS ABEND CHECKS ON ALL THREE
003200      *                  INPUT FILES PER AUDIT FINDING 99-041
003300      *   04/11/01  RSK  RECORD CONTAINS ON PARAMETER-FILE WAS ONE BYTE
003400      *                  OVER PARMREC'S ACTUAL LENGTH, AND HS-ABNORMAL-
003500      *                  COUNT WAS ONE DIGIT SHORT FOR A CLINIC WITH A
003600      *                  FULL PANEL OF ABNORMALS -- CORRECTED BOTH PER
003700      *                  AUDIT FINDING 01-017, STATUS-REPORT-REC WIDENED
003800      *                  A BYTE TO HOLD THE EXTRA DIGIT
003900      *   02/06/02  RSK  AUDIT FINDING 02-004 -- WC-REF-RANGE-X WAS
004000      *                  DECLARED ON WS-HLTHCALC-REC AND NEVER USED,
004100      *                  HLTHCALC ALREADY GUARDS ITS OWN COPY OF THE
004200      *                  SAME LINKAGE AREA (HC-REF-RANGE-X) SO THE ONE
004300      *                  HERE WAS JUST A SECOND, UNREAD VIEW.  REMOVED.
004400      *                  SAME FINDING TURNED UP TEST-REF-RANGE-X ON
004500      *                  TESTREC (ADDED 03/04/97) NEVER BEING TESTED
004600      *                  EITHER -- 400-TEST-PARAMETERS NOW FORCES A
004700      *                  PARAMETER NORMAL, SAME AS A MISSING VALUE, IF
004800      *                  THE TEST'S REF-RANGE COMES IN BLANK
004900      ******************************************************************
005000
005100       ENVIRONMENT DIVISION.
005200       CONFIGURATION SECTION.
005300       SOURCE-COMPUTER. IBM-390.
005400       OBJECT-COMPUTER. IBM-390.
005500       INPUT-OUTPUT SECTION.
005600       FILE-CONTROL.
005700           SELECT SYSOUT
005800               ASSIGN TO UT-S-SYSOUT
005900               ORGANIZATION IS SEQUENTIAL.
006000
006100           SELECT PATIENT-FILE
006200               ASSIGN TO UT-S-PATNT
006300               ACCESS MODE IS SEQUENTIAL
006400               FILE STATUS IS PF-STATUS.
006500
006600           SELECT TEST-FILE
006700               ASSIGN TO UT-S-TESTF
006800               ACCESS MODE IS SEQUENTIAL
006900               FILE STATUS IS TF-STATUS.
007000
007100           SELECT PARAMETER-FILE
007200               ASSIGN TO UT-S-PARMF
007300               ACCESS MODE IS SEQUENTIAL
007400               FILE STATUS IS PMF-STATUS.
007500
007600           SELECT STATUS-REPORT-FILE
007700               ASSIGN TO UT-S-STRPT
007800               ACCESS MODE IS SEQUENTIAL
007900               FILE STATUS IS SRF-STATUS.
008000
008100       DATA DIVISION.
008200       FILE SECTION.
008300       FD  SYSOUT
008400           RECORDING MODE IS F
008500           LABEL RECORDS ARE STANDARD
008600           RECORD CONTAINS 130 CHARACTERS
008700           BLOCK CONTAINS 0 RECORDS
008800           DATA RECORD IS SYSOUT-REC.
008900       01  SYSOUT-REC                  PIC X(130).
009000
009100      ****** MASTER FILE OF ANIMALS ON FILE AT THE CLINIC, ONE RECORD
009200      ****** PER PATIENT, SORTED ASCENDING BY PATIENT-ID
009300       FD  PATIENT-FILE
009400           RECORDING MODE IS F
009500           LABEL RECORDS ARE STANDARD
009600           RECORD CONTAINS 178 CHARACTERS
009700           BLOCK CONTAINS 0 RECORDS
009800           DATA RECORD IS PATIENT-REC.
009900       COPY PATIENT.
010000
010100      ****** ONE RECORD PER LAB PANEL RUN ON A PATIENT, SORTED
010200      ****** ASCENDING BY TEST-PATIENT-ID WITHIN TEST-ID
010300       FD  TEST-FILE
010400           RECORDING MODE IS F
010500           LABEL RECORDS ARE STANDARD
010600           RECORD CONTAINS 129 CHARACTERS
010700           BLOCK CONTAINS 0 RECORDS
010800           DATA RECORD IS TEST-REC.
010900       COPY TESTREC.
011000
011100      ****** ONE RECORD PER DATED READING WITHIN A TEST, SORTED
011200      ****** ASCENDING BY PARAM-TEST-ID WITHIN PARAM-DATE-PERFORMED
011300       FD  PARAMETER-FILE
011400           RECORDING MODE IS F
011500           LABEL RECORDS ARE STANDARD
011600           RECORD CONTAINS 45 CHARACTERS
011700           BLOCK CONTAINS 0 RECORDS
011800           DATA RECORD IS PARAMETER-REC.
011900       COPY PARMREC.
012000
012100      ****** OUTPUT OF THIS STEP -- ONE DETAIL RECORD PER PARAMETER
012200      ****** PLUS ONE SUMMARY RECORD PER PATIENT CONTROL BREAK
012300       FD  STATUS-REPORT-FILE
012400           RECORDING MODE IS F
012500           LABEL RECORDS ARE STANDARD
012600           RECORD CONTAINS 34 CHARACTERS
012700           BLOCK CONTAINS 0 RECORDS
012800           DATA RECORD IS STATUS-REPORT-REC.
012900       COPY STATRSLT.
013000
013100       WORKING-STORAGE SECTION.
013200       01  FILE-STATUS-CODES.
013300           05  PF-STATUS               PIC X(2).
013400               88  PF-EOF                     VALUE '10'.
013500           05  TF-STATUS               PIC X(2).
013600               88  TF-EOF                     VALUE '10'.
013700           05  PMF-STATUS              PIC X(2).
013800               88  PMF-EOF                    VALUE '10'.
013900           05  SRF-STATUS              PIC X(2).
014000           05  FILLER                  PIC X(2).
014100
014200       01  WS-SWITCHES.
014300           05  WS-PATIENT-EOF-SW       PIC X(1) VALUE 'N'.
014400               88  WS-NO-MORE-PATIENTS        VALUE 'Y'.
014500           05  WS-TEST-EOF-SW          PIC X(1) VALUE 'N'.
014600               88  WS-NO-MORE-TESTS           VALUE 'Y'.
014700           05  WS-PARM-EOF-SW          PIC X(1) VALUE 'N'.
014800               88  WS-NO-MORE-PARMS           VALUE 'Y'.
014900           05  FILLER                  PIC X(1).
015000
015100       01  WS-CURRENT-KEYS.
015200           05  WS-CURR-PATIENT-ID      PIC 9(9).
015300           05  WS-CURR-TEST-ID         PIC 9(9).
015400           05  FILLER                  PIC X(2).
015500
015600       01  WS-PATIENT-COUNTERS.
015700           05  WS-TOTAL-PARAMS         PIC 9(5) COMP.
015800           05  WS-NORMAL-COUNT         PIC 9(5) COMP.
015900           05  WS-LOW-COUNT            PIC 9(5) COMP.
016000           05  WS-HIGH-COUNT           PIC 9(5) COMP.
016100           05  WS-CRITICAL-COUNT       PIC 9(5) COMP.
016200           05  WS-TOTAL-POINTS         PIC 9(7) COMP.
016300           05  WS-MAX-POSSIBLE         PIC 9(7) COMP.
016400           05  FILLER                  PIC X(1).
016500
016600       01  COUNTERS-AND-ACCUMULATORS.
016700           05  RECORDS-READ            PIC S9(9) COMP.
016800           05  RECORDS-WRITTEN         PIC S9(9) COMP.
016900           05  FILLER                  PIC X(1).
017000
017100      ****** LINKAGE-SHAPED WORKING AREA PASSED TO HLTHCALC -- MUST
017200      ****** MATCH HC-CALC-REC IN HLTHCALC.CBL FIELD FOR FIELD
017300       01  WS-HLTHCALC-REC.
017400           05  WC-PARAM-VALUE          PIC S9(5)V9(2).
017500           05  WC-REF-RANGE.
017600               10  WC-REF-MIN          PIC S9(5)V9(2).
017700               10  WC-REF-MAX          PIC S9(5)V9(2).
017800           05  WC-REF-MIN-PRESENT      PIC X(1).
017900               88  WC-REF-MIN-IS-KNOWN        VALUE 'Y'.
018000           05  WC-REF-MAX-PRESENT      PIC X(1).
018100               88  WC-REF-MAX-IS-KNOWN        VALUE 'Y'.
018200           05  WC-STATUS-CD            PIC X(8).
018300           05  FILLER                  PIC X(4).
018400
018500       77  WS-HLTHCALC-RETCD           PIC 9(4) COMP.
018600
018700       COPY ABENDREC.
018800
018900       PROCEDURE DIVISION.
019000           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019100           PERFORM 100-MAINLINE THRU 100-EXIT
019200               UNTIL WS-NO-MORE-PATIENTS.
019300           PERFORM 900-CLEANUP THRU 900-EXIT.
019400           MOVE ZERO TO RETURN-CODE.
019500           GOBACK.
019600
019700       000-HOUSEKEEPING.
019800           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
019900           DISPLAY "******** BEGIN JOB PARMCLSS ********".
020000           OPEN INPUT PATIENT-FILE, TEST-FILE, PARAMETER-FILE.
020100           OPEN OUTPUT STATUS-REPORT-FILE, SYSOUT.
020200           INITIALIZE COUNTERS-AND-ACCUMULATORS.
020300           PERFORM 010-READ-PATIENT THRU 010-EXIT.
020400           PERFORM 020-READ-TEST THRU 020-EXIT.
020500           PERFORM 030-READ-PARAMETER THRU 030-EXIT.
020600       000-EXIT.
020700           EXIT.
020800
020900       010-READ-PATIENT.
021000           MOVE "010-READ-PATIENT" TO PARA-NAME.
021100           READ PATIENT-FILE
021200               AT END
021300               SET WS-NO-MORE-PATIENTS TO TRUE
021400               MOVE HIGH-VALUES TO PATIENT-ID
021500           END-READ.
021600           IF PF-STATUS NOT = "00" AND PF-STATUS NOT = "10"
021700               MOVE "** BAD FILE STATUS ON PATIENT-FILE" TO
021800                   ABEND-REASON
021900               MOVE PF-STATUS TO ACTUAL-VAL
022000               GO TO 1000-ABEND-RTN
022100           END-IF.
022200       010-EXIT.
022300           EXIT.
022400
022500       020-READ-TEST.
022600           MOVE "020-READ-TEST" TO PARA-NAME.
022700           READ TEST-FILE
022800               AT END
022900               SET WS-NO-MORE-TESTS TO TRUE
023000               MOVE HIGH-VALUES TO TEST-PATIENT-ID, TEST-ID
023100           END-READ.
023200           IF TF-STATUS NOT = "00" AND TF-STATUS NOT = "10"
023300               MOVE "** BAD FILE STATUS ON TEST-FILE" TO ABEND-REASON
023400               GO TO 1000-ABEND-RTN
023500           END-IF.
023600       020-EXIT.
023700           EXIT.
023800
023900       030-READ-PARAMETER.
024000           MOVE "030-READ-PARAMETER" TO PARA-NAME.
024100           READ PARAMETER-FILE
024200               AT END
024300               SET WS-NO-MORE-PARMS TO TRUE
024400               MOVE HIGH-VALUES TO PARAM-TEST-ID
024500           END-READ.
024600           IF PMF-STATUS NOT = "00" AND PMF-STATUS NOT = "10"
024700               MOVE "** BAD FILE STATUS ON PARAMETER-FILE" TO
024800                   ABEND-REASON
024900               GO TO 1000-ABEND-RTN
025000           END-IF.
025100       030-EXIT.
025200           EXIT.
025300
025400       100-MAINLINE.
025500      *****************************************************************
025600      *    PATIENT-LEVEL CONTROL BREAK.  HOLDS THE PATIENT-ID AND
025700      *    DRIVES THE TESTS BELONGING TO IT UNTIL TEST-FILE RUNS OUT
025800      *    OR MOVES ON TO A DIFFERENT PATIENT.
025900      *****************************************************************
026000           MOVE "100-MAINLINE" TO PARA-NAME.
026100           MOVE PATIENT-ID TO WS-CURR-PATIENT-ID.
026200           INITIALIZE WS-PATIENT-COUNTERS.
026300           PERFORM 200-NEW-PATIENT THRU 200-EXIT.
026400           PERFORM 300-PATIENT-TESTS THRU 300-EXIT
026500               UNTIL WS-NO-MORE-TESTS
026600                  OR TEST-PATIENT-ID NOT = WS-CURR-PATIENT-ID.
026700           PERFORM 260-CALC-HEALTH-SCORE THRU 260-EXIT.
026800           PERFORM 270-WRITE-HEALTH-SUMMARY THRU 270-EXIT.
026900           ADD +1 TO RECORDS-READ.
027000           PERFORM 010-READ-PATIENT THRU 010-EXIT.
027100       100-EXIT.
027200           EXIT.
027300
027400       200-NEW-PATIENT.
027500      *    RESERVED FOR PER-PATIENT SETUP -- NOTHING TO DO OTHER THAN
027600      *    THE COUNTER RESET ALREADY DONE IN 100-MAINLINE.  KEPT AS
027700      *    ITS OWN PARAGRAPH SO A FUTURE STEP CAN HOOK IN HERE.
027800           MOVE "200-NEW-PATIENT" TO PARA-NAME.
027900       200-EXIT.
028000           EXIT.
028100
028200       300-PATIENT-TESTS.
028300      *****************************************************************
028400      *    TEST-LEVEL CONTROL BREAK WITHIN A PATIENT.  HOLDS THE
028500      *    TEST-ID AND DRIVES THE PARAMETERS BELONGING TO IT.
028600      *****************************************************************
028700           MOVE "300-PATIENT-TESTS" TO PARA-NAME.
028800           MOVE TEST-ID TO WS-CURR-TEST-ID.
028900           PERFORM 400-TEST-PARAMETERS THRU 400-EXIT
029000               UNTIL WS-NO-MORE-PARMS
029100                  OR PARAM-TEST-ID NOT = WS-CURR-TEST-ID.
029200           PERFORM 020-READ-TEST THRU 020-EXIT.
029300       300-EXIT.
029400           EXIT.
029500
029600       400-TEST-PARAMETERS.
029700      *****************************************************************
029800      *    ONE PARAMETER READING.  A MISSING VALUE IS FORCED NORMAL
029900      *    WITHOUT CALLING HLTHCALC (CHANGE OF 08/22/98) -- HLTHCALC
030000      *    ITSELF STILL GUARDS ON A MISSING REFERENCE RANGE.
030100      *****************************************************************
030200           MOVE "400-TEST-PARAMETERS" TO PARA-NAME.
030300           MOVE PARAM-ID TO PSR-PARAM-ID.
030400           IF PARAM-VALUE-IS-KNOWN AND TEST-REF-RANGE-X NOT = SPACES
030500               MOVE PARAM-VALUE TO WC-PARAM-VALUE
030600               MOVE TEST-REF-MIN TO WC-REF-MIN
030700               MOVE TEST-REF-MAX TO WC-REF-MAX
030800               MOVE TEST-REF-MIN-PRESENT TO WC-REF-MIN-PRESENT
030900               MOVE TEST-REF-MAX-PRESENT TO WC-REF-MAX-PRESENT
031000               MOVE SPACES TO WC-STATUS-CD
031100               CALL 'HLTHCALC' USING WS-HLTHCALC-REC, WS-HLTHCALC-RETCD
031200               MOVE WC-STATUS-CD TO PSR-STATUS
031300           ELSE
031400               MOVE "NORMAL  " TO PSR-STATUS
031500           END-IF.
031600           PERFORM 450-TALLY-STATUS THRU 450-EXIT.
031700           MOVE "P" TO SR-RECORD-TYPE.
031800           WRITE STATUS-REPORT-REC.
031900           ADD +1 TO RECORDS-WRITTEN.
032000           ADD +1 TO WS-TOTAL-PARAMS.
032100           PERFORM 030-READ-PARAMETER THRU 030-EXIT.
032200       400-EXIT.
032300           EXIT.
032400
032500       450-TALLY-STATUS.
032600           MOVE "450-TALLY-STATUS" TO PARA-NAME.
032700           IF PSR-STATUS = "NORMAL  "
032800               ADD +1 TO WS-NORMAL-COUNT
032900           ELSE
033000               IF PSR-STATUS = "LOW     "
033100                   ADD +1 TO WS-LOW-COUNT
033200               ELSE
033300                   IF PSR-STATUS = "HIGH    "
033400                       ADD +1 TO WS-HIGH-COUNT
033500                   ELSE
033600                       ADD +1 TO WS-CRITICAL-COUNT
033700                   END-IF
033800               END-IF
033900           END-IF.
034000       450-EXIT.
034100           EXIT.
034200
034300       260-CALC-HEALTH-SCORE.
034400      *****************************************************************
034500      *    ZERO PARAMETERS ON A PATIENT IS A CLEAN BILL OF HEALTH BY
034600      *    DEFINITION.  OTHERWISE WEIGHT EACH READING 100/60/20 POINTS
034700      *    AND ROUND THE PERCENTAGE OF POINTS EARNED TO THE NEAREST
034800      *    WHOLE NUMBER, HALF-UP, TO MATCH THE VET SOFTWARE UPSTREAM.
034900      *****************************************************************
035000           MOVE "260-CALC-HEALTH-SCORE" TO PARA-NAME.
035100           IF WS-TOTAL-PARAMS = ZERO
035200               MOVE 100 TO HS-HEALTH-SCORE
035300           ELSE
035400               COMPUTE WS-TOTAL-POINTS =
035500                   (WS-NORMAL-COUNT * 100) +
035600                   (WS-LOW-COUNT * 60) +
035700                   (WS-HIGH-COUNT * 60) +
035800                   (WS-CRITICAL-COUNT * 20)
035900               COMPUTE WS-MAX-POSSIBLE = WS-TOTAL-PARAMS * 100
036000               COMPUTE HS-HEALTH-SCORE ROUNDED =
036100                   (WS-TOTAL-POINTS / WS-MAX-POSSIBLE) * 100
036200           END-IF.
036300       260-EXIT.
036400           EXIT.
036500
036600       270-WRITE-HEALTH-SUMMARY.
036700           MOVE "270-WRITE-HEALTH-SUMMARY" TO PARA-NAME.
036800           COMPUTE HS-ABNORMAL-COUNT =
036900               WS-LOW-COUNT + WS-HIGH-COUNT + WS-CRITICAL-COUNT.
037000           MOVE WS-TOTAL-PARAMS TO HS-TOTAL-PARAMS.
037100           MOVE WS-NORMAL-COUNT TO HS-NORMAL-COUNT.
037200           MOVE WS-LOW-COUNT TO HS-LOW-COUNT.
037300           MOVE WS-HIGH-COUNT TO HS-HIGH-COUNT.
037400           MOVE WS-CRITICAL-COUNT TO HS-CRITICAL-COUNT.
037500           MOVE "S" TO SR-RECORD-TYPE.
037600           WRITE STATUS-REPORT-REC.
037700           ADD +1 TO RECORDS-WRITTEN.
037800       270-EXIT.
037900           EXIT.
038000
038100       700-CLOSE-FILES.
038200           MOVE "700-CLOSE-FILES" TO PARA-NAME.
038300           CLOSE PATIENT-FILE, TEST-FILE, PARAMETER-FILE,
038400                 STATUS-REPORT-FILE, SYSOUT.
038500       700-EXIT.
038600           EXIT.
038700
038800       900-CLEANUP.
038900           MOVE "900-CLEANUP" TO PARA-NAME.
039000           PERFORM 700-CLOSE-FILES THRU 700-EXIT.
039100           DISPLAY "** RECORDS READ **".
039200           DISPLAY RECORDS-READ.
039300           DISPLAY "** RECORDS WRITTEN **".
039400           DISPLAY RECORDS-WRITTEN.
039500           DISPLAY "******** NORMAL END OF JOB PARMCLSS ********".
039600       900-EXIT.
039700           EXIT.
039800
039900       1000-ABEND-RTN.
040000           WRITE SYSOUT-REC FROM ABEND-REC.
040100           PERFORM 700-CLOSE-FILES THRU 700-EXIT.
040200           DISPLAY "*** ABNORMAL END OF JOB-PARMCLSS ***" UPON CONSOLE.
040300           DIVIDE ZERO-VAL INTO ONE-VAL.
