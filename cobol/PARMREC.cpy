000100      ******************************************************************
000200      * PARMREC.CPY  --  PARAMETER RECORD LAYOUT
000300      *                   ONE ENTRY PER DATED MEASUREMENT WITHIN A TEST
000400      ******************************************************************
000500      * MAINTENANCE LOG
000600      *   06/12/94  RSK  ORIGINAL LAYOUT FOR PARAMETER-FILE
000700      *   03/04/97  RSK  ADDED PARAM-DATE-BRKDN REDEFINES -- NEEDED BY
000800      *                  TRNDANLZ'S DAY-COUNT ROUTINE FOR THE 180-DAY
000900      *                  WINDOW CUTOFF
001000      *   08/22/98  TLW  ADDED -PRESENT INDICATOR BYTES, SEE TESTREC
001100      ******************************************************************
001200       01  PARAMETER-REC.
001300           05  PARAM-ID                PIC 9(9).
001400           05  PARAM-TEST-ID           PIC 9(9).
001500           05  PARAM-VALUE             PIC S9(5)V9(2).
001600           05  PARAM-VALUE-PRESENT     PIC X(1).
001700               88  PARAM-VALUE-IS-KNOWN      VALUE 'Y'.
001800               88  PARAM-VALUE-IS-NULL       VALUE 'N'.
001900           05  PARAM-DATE-PERFORMED    PIC 9(8).
002000           05  PARAM-DATE-BRKDN REDEFINES PARAM-DATE-PERFORMED.
002100               10  PARAM-DATE-CCYY     PIC 9(4).
002200               10  PARAM-DATE-MM       PIC 9(2).
002300               10  PARAM-DATE-DD       PIC 9(2).
002400           05  PARAM-DATE-PRESENT      PIC X(1).
002500               88  PARAM-DATE-IS-KNOWN       VALUE 'Y'.
002600               88  PARAM-DATE-IS-NULL        VALUE 'N'.
002700           05  FILLER                  PIC X(10).
