000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300      *  HLTHCALC -- CLASSIFIES A SINGLE PARAMETER READING AGAINST THE
000400      *              REFERENCE RANGE CARRIED ON THE TEST RECORD AND
000500      *              RETURNS NORMAL / LOW / HIGH / CRITICAL.
000600      *
000700      *              CALLED ONCE PER PARAMETER BY PARMCLSS.  BROKEN OUT
000800      *              AS ITS OWN LOAD MODULE (SAME AS THE OLD COST CALC)
000900      *              SO PATANLZ CAN ALSO CALL IT DIRECTLY WHEN RE-
001000      *              CHECKING A SINGLE READING WITHOUT RUNNING THE
001100      *              WHOLE HEALTH-ANALYSIS STEP.
001200      ******************************************************************
001300       PROGRAM-ID.  HLTHCALC.
001400       AUTHOR. R S KOWALSKI.
001500       INSTALLATION. COBOL DEVELOPMENT CENTER.
001600       DATE-WRITTEN. 06/12/94.
001700       DATE-COMPILED. 06/12/94.
001800       SECURITY. NON-CONFIDENTIAL.
001900      ******************************************************************
002000      *  CHANGE LOG
002100      *   06/12/94  RSK  ORIGINAL -- PORTED FROM THE COST-CALC LOAD
002200      *                  MODULE, SAME CALL SHAPE, DIFFERENT MATH
002300      *   09/02/95  RSK  RC-2 ADDED FOR CALLER TO TELL A REAL NORMAL
002400      *                  READING FROM A RANGE THAT CAME IN ZERO/ZERO
002500      *   03/04/97  RSK  CRITICAL-THRESHOLD WAS COMPARING ON EXACT
002600      *                  MATCH, CHANGED TO GREATER-THAN PER LAB DIR
002700      *                  MEMO 97-114 -- BOUNDARY VALUE IS HIGH, NOT
002800      *                  CRITICAL
002900      *   11/19/98  TLW  Y2K -- NO DATE FIELDS IN THIS MODULE, REVIEWED
003000      *                  AND SIGNED OFF, NO CHANGE REQUIRED
003100      *   05/14/99  TLW  ADDED WS-SWITCHES-X TO CLEAR BOTH SWITCHES
003200      *                  ON ENTRY IN ONE MOVE INSTEAD OF TWO
003300      *   02/06/02  RSK  AUDIT FINDING 02-004 -- HC-REF-RANGE-X WAS
003400      *                  DECLARED BUT NEVER CHECKED, SO A CALLER THAT
003500      *                  LEFT THE LINKAGE AREA UNLOADED FELL THROUGH
003600      *                  TO 100-CLASSIFY-STATUS ON GARBAGE.  NOW TESTED
003700      *                  FOR SPACES IN 000-CLASSIFY-CONTROL BEFORE THE
003800      *                  PRESENT-FLAG CHECK.  ALSO CORRECTED THE WIDTH
003900      *                  ON WS-CALC-FIELDS-X (WAS X(21), THREE S9(5)V99
004000      *                  FIELDS PLUS FILLER X(3) IS 24 BYTES) AND WIRED
004100      *                  IT IN TO CLEAR THE WORK FIELDS ON EACH CALL
004200      *   03/14/02  RSK  AUDIT FINDING 02-011 -- THE 02-004 FIX LEFT
004300      *                  WS-RANGE-IS-BAD A WRITE-ONLY SWITCH, SET IN
004400      *                  100-CLASSIFY-STATUS BUT NEVER TESTED BY ANY
004500      *                  CALLER.  000-CLASSIFY-CONTROL NOW CHECKS IT
004600      *                  AFTER THE PERFORM AND FORCES STATUS BACK TO
004700      *                  NORMAL WITH RETURN-CD 0003 WHEN THE RANGE ON
004800      *                  FILE HAS MIN NOT LESS THAN MAX
004900      ******************************************************************
005000
005100       ENVIRONMENT DIVISION.
005200       CONFIGURATION SECTION.
005300       SOURCE-COMPUTER. IBM-390.
005400       OBJECT-COMPUTER. IBM-390.
005500       INPUT-OUTPUT SECTION.
005600
005700       DATA DIVISION.
005800       FILE SECTION.
005900
006000       WORKING-STORAGE SECTION.
006100       01  WS-CALC-FIELDS.
006200           05  WS-RANGE-WIDTH          PIC S9(5)V9(2).
006300           05  WS-CRITICAL-THRESHOLD   PIC S9(5)V9(2).
006400           05  WS-DIFF-AMOUNT          PIC S9(5)V9(2).
006500           05  FILLER                  PIC X(3).
006600       01  WS-CALC-FIELDS-X REDEFINES WS-CALC-FIELDS
006700                                       PIC X(24).
006800
006900       01  WS-SWITCHES.
007000           05  WS-RANGE-BAD-SW         PIC X(1) VALUE 'N'.
007100               88  WS-RANGE-IS-BAD            VALUE 'Y'.
007200           05  FILLER                  PIC X(3).
007300       01  WS-SWITCHES-X REDEFINES WS-SWITCHES
007400                                       PIC X(4).
007500
007600       LINKAGE SECTION.
007700       01  HC-CALC-REC.
007800           05  HC-PARAM-VALUE          PIC S9(5)V9(2).
007900           05  HC-REF-RANGE.
008000               10  HC-REF-MIN          PIC S9(5)V9(2).
008100               10  HC-REF-MAX          PIC S9(5)V9(2).
008200           05  HC-REF-RANGE-X REDEFINES HC-REF-RANGE
008300                                       PIC X(14).
008400           05  HC-REF-MIN-PRESENT      PIC X(1).
008500               88  HC-REF-MIN-IS-KNOWN        VALUE 'Y'.
008600           05  HC-REF-MAX-PRESENT      PIC X(1).
008700               88  HC-REF-MAX-IS-KNOWN        VALUE 'Y'.
008800           05  HC-STATUS-CD            PIC X(8).
008900               88  HC-STATUS-NORMAL           VALUE 'NORMAL  '.
009000               88  HC-STATUS-LOW              VALUE 'LOW     '.
009100               88  HC-STATUS-HIGH             VALUE 'HIGH    '.
009200               88  HC-STATUS-CRITICAL         VALUE 'CRITICAL'.
009300           05  FILLER                  PIC X(4).
009400
009500       01  HC-RETURN-CD                PIC 9(4) COMP.
009600      *    HC-RETURN-CD VALUES --
009700      *      0000  STATUS SET NORMALLY
009800      *      0002  NO REFERENCE RANGE ON FILE, STATUS FORCED TO NORMAL
009900      *      0003  REF-MIN NOT LESS THAN REF-MAX ON FILE, STATUS
010000      *            FORCED TO NORMAL -- SEE WS-RANGE-IS-BAD
010100
010200       PROCEDURE DIVISION USING HC-CALC-REC, HC-RETURN-CD.
010300
010400       000-CLASSIFY-CONTROL.
010500           MOVE SPACES TO WS-SWITCHES-X.
010600           MOVE ZERO TO HC-RETURN-CD.
010700
010800           IF HC-REF-RANGE-X = SPACES
010900      *        CALLER'S LINKAGE AREA NEVER GOT LOADED -- TREAT THE SAME
011000      *        AS NO REFERENCE RANGE ON FILE RATHER THAN LET A ZERO/
011100      *        ZERO RANGE FALL THROUGH TO 100-CLASSIFY-STATUS
011200               SET HC-STATUS-NORMAL TO TRUE
011300               MOVE 2 TO HC-RETURN-CD
011400           ELSE
011500               IF HC-REF-MIN-IS-KNOWN AND HC-REF-MAX-IS-KNOWN
011600                   PERFORM 100-CLASSIFY-STATUS
011700                       THRU 100-CLASSIFY-STATUS-EXIT
011800                   IF WS-RANGE-IS-BAD
011900                       SET HC-STATUS-NORMAL TO TRUE
012000                       MOVE 3 TO HC-RETURN-CD
012100                   END-IF
012200               ELSE
012300                   SET HC-STATUS-NORMAL TO TRUE
012400                   MOVE 2 TO HC-RETURN-CD
012500               END-IF
012600           END-IF.
012700
012800           GOBACK.
012900
013000       100-CLASSIFY-STATUS.
013100      *****************************************************************
013200      *    RANGE WIDTH DEFINES THE MIDDLE BAND.  A READING MORE THAN
013300      *    30 PERCENT OF THE RANGE WIDTH PAST THE NEAR EDGE IS
013400      *    CRITICAL RATHER THAN JUST LOW OR HIGH.  VALUES SITTING
013500      *    EXACTLY ON THE MIN OR MAX EDGE COUNT AS NORMAL.
013600      *****************************************************************
013700           MOVE ZEROS TO WS-CALC-FIELDS-X.
013800           COMPUTE WS-RANGE-WIDTH = HC-REF-MAX - HC-REF-MIN.
013900           IF WS-RANGE-WIDTH NOT > ZERO
014000               SET WS-RANGE-IS-BAD TO TRUE
014100           END-IF.
014200           COMPUTE WS-CRITICAL-THRESHOLD =
014300               WS-RANGE-WIDTH * 0.3.
014400
014500           IF HC-PARAM-VALUE < HC-REF-MIN
014600               COMPUTE WS-DIFF-AMOUNT = HC-REF-MIN - HC-PARAM-VALUE
014700               IF WS-DIFF-AMOUNT > WS-CRITICAL-THRESHOLD
014800                   SET HC-STATUS-CRITICAL TO TRUE
014900               ELSE
015000                   SET HC-STATUS-LOW TO TRUE
015100               END-IF
015200           ELSE
015300               IF HC-PARAM-VALUE > HC-REF-MAX
015400                   COMPUTE WS-DIFF-AMOUNT = HC-PARAM-VALUE - HC-REF-MAX
015500                   IF WS-DIFF-AMOUNT > WS-CRITICAL-THRESHOLD
015600                       SET HC-STATUS-CRITICAL TO TRUE
015700                   ELSE
015800                       SET HC-STATUS-HIGH TO TRUE
015900                   END-IF
016000               ELSE
016100                   SET HC-STATUS-NORMAL TO TRUE
016200               END-IF
016300           END-IF.
016400
016500       100-CLASSIFY-STATUS-EXIT.
016600           EXIT.
