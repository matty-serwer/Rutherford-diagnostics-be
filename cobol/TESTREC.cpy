000100      ******************************************************************
000200      * TESTREC.CPY  --  TEST RECORD LAYOUT
000300      *                   ONE ENTRY PER LAB PANEL/PARAMETER RUN ON A
000400      *                   PATIENT; CARRIES THE SHARED REFERENCE RANGE
000500      ******************************************************************
000600      * MAINTENANCE LOG
000700      *   06/12/94  RSK  ORIGINAL LAYOUT FOR TEST-FILE
000800      *   03/04/97  RSK  ADDED TEST-REF-RANGE-X FLAT REDEFINES SO THE
000900      *                  WHOLE MIN/MAX PAIR CAN BE MOVED OR COMPARED
001000      *                  IN ONE SHOT WHEN A TEST HAS NO RANGE ON FILE
001100      *   08/22/98  TLW  ADDED -PRESENT INDICATOR BYTES -- THE FEED
001200      *                  FROM THE LAB SYSTEM CARRIES NULL REF-MIN/MAX
001300      *                  ON SOME PANELS AND WE WERE TREATING THEM AS
001400      *                  ZERO.  MATCHES THE INDICATOR-BYTE CONVENTION
001500      *                  DDS0001 USES FOR NULLABLE DB2 COLUMNS.
001600      *   02/06/02  RSK  AUDIT FINDING 02-004 -- TEST-REF-RANGE-X WAS
001700      *                  NEVER ACTUALLY COMPARED ANYWHERE, ONLY THE
001800      *                  -PRESENT BYTES WERE.  PARMCLSS AND TRNDANLZ
001900      *                  NOW ALSO CHECK TEST-REF-RANGE-X = SPACES AS A
002000      *                  BLANK-FEED GUARD, SEPARATE FROM THE NULL-FLAG
002100      *                  PATH THE -PRESENT BYTES COVER
002200      ******************************************************************
002300       01  TEST-REC.
002400           05  TEST-ID                 PIC 9(9).
002500           05  TEST-PATIENT-ID         PIC 9(9).
002600           05  TEST-NAME               PIC X(40).
002700           05  TEST-PARAMETER-NAME     PIC X(30).
002800           05  TEST-UNIT               PIC X(10).
002900           05  TEST-REF-RANGE.
003000               10  TEST-REF-MIN        PIC S9(5)V9(2).
003100               10  TEST-REF-MAX        PIC S9(5)V9(2).
003200           05  TEST-REF-RANGE-X REDEFINES TEST-REF-RANGE
003300                                       PIC X(14).
003400           05  TEST-REF-MIN-PRESENT    PIC X(1).
003500               88  TEST-REF-MIN-IS-KNOWN     VALUE 'Y'.
003600               88  TEST-REF-MIN-IS-NULL      VALUE 'N'.
003700           05  TEST-REF-MAX-PRESENT    PIC X(1).
003800               88  TEST-REF-MAX-IS-KNOWN     VALUE 'Y'.
003900               88  TEST-REF-MAX-IS-NULL      VALUE 'N'.
004000           05  FILLER                  PIC X(15).
