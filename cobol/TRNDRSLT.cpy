000100      ******************************************************************
000200      * TRNDRSLT.CPY  --  TREND-REPORT-FILE OUTPUT LAYOUT
000300      *                    ONE TEST-TREND-RESULT RECORD PER TEST
000400      ******************************************************************
000500      * MAINTENANCE LOG
000600      *   04/02/98  RSK  ORIGINAL LAYOUT
000700      *   09/30/99  TLW  ADDED TTR-TEST-ID-X SO PATANLZ CAN SPOT A
000800      *                  HIGH-VALUES KEY LEFT BY A SHORT WRITE WITHOUT
000900      *                  UNPACKING THE NUMERIC FIELD FIRST
001000      *   03/14/02  RSK  AUDIT FINDING 02-011 -- COPYBOOK HAD NO SEQUENCE
001100      *                  NUMBERS IN COLS 1-6, EVERY OTHER MEMBER IN THE
001200      *                  LIBRARY IS NUMBERED.  RENUMBERED TO MATCH
001300      ******************************************************************
001400       01  TEST-TREND-RESULT.
001500           05  TTR-TEST-ID             PIC 9(9).
001600           05  TTR-TEST-ID-X REDEFINES TTR-TEST-ID
001700                                       PIC X(9).
001800           05  TTR-TREND               PIC X(9).
001900               88  TTR-IS-IMPROVING           VALUE 'IMPROVING'.
002000               88  TTR-IS-STABLE              VALUE 'STABLE   '.
002100               88  TTR-IS-DECLINING           VALUE 'DECLINING'.
002200           05  TTR-VELOCITY             PIC S9(5)V9(4) COMP-3.
002300           05  FILLER                   PIC X(10).
